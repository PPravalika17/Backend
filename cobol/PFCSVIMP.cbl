000100*****************************************************************
000200* Author: J. HARTLEY
000300* Date: 06/22/93
000400* Purpose: LOADS THE QUARTERLY PORTFOLIO CSV EXTRACT SUPPLIED BY
000500*        : THE BACK OFFICE AND MERGES IT INTO THE PORTFOLIO
000600*        : MASTER.  MATCHING TICKERS ARE OVERLAID WITH A
000700*        : WEIGHTED-AVERAGE COST, THE SAME AS A BUY ORDER; NEW
000800*        : TICKERS ARE ADDED; BAD ROWS ARE COUNTED AND SKIPPED,
000900*        : NOT ABENDED.
001000* Tectonics: COBC
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300*-----------------------*
001400 PROGRAM-ID.    PFCSVIMP.
001500 AUTHOR.        K. MERCER.
001600 INSTALLATION.  SUNBELT SECURITIES CORP - DATA PROCESSING.
001700 DATE-WRITTEN.  06/22/93.
001800 DATE-COMPILED.
001900 SECURITY.      SUNBELT SECURITIES CORP - INTERNAL USE ONLY.
002000*
002100*-----------------------------------------------------------------
002200*    CHANGE LOG
002300*-----------------------------------------------------------------
002400*    06/22/93  KDM  ORIGINAL PROGRAM.  BACK OFFICE HANDS US A CSV
002500*                   EXTRACT QUARTERLY.  PF-244.
002600*    03/02/94  KDM  ADDED THE IMPORT SUMMARY COUNTS AND THE
002700*                   PER-LINE ERROR LIST AT END OF RUN PER AUDIT
002800*                   REQUEST PF-251.
002900*    11/19/96  RMP  EXCHANGE COLUMN NOW EDITED - MUST BE NSE OR
003000*                   BSE OR THE ROW IS REJECTED.  PF-284.
003100*    09/09/98  TCS  Y2K - HEADER/TIMESTAMP COLUMN EXPECTED AS
003200*                   CCYY-MM-DD-HH.MM.SS.  BAD TIMESTAMPS ARE
003300*                   DEFAULTED TO THE RUN CLOCK.  PF-301.
003400*    04/17/01  DJP  BAD ROWS NOW WRITTEN TO SYSOUT INSTEAD OF
003500*                   ABENDING THE STEP; BLANK AND COMMENT LINES
003600*                   ARE SKIPPED SILENTLY.  PF-311.
003700*    03/11/03  RMP  MOVED THE RUN COUNTERS, SWITCHES AND SCRATCH
003800*                   FIELDS OFF OF THE ARTIFICIAL 01 GROUPS AND
003900*                   ONTO 77-LEVEL ITEMS, AND STOPPED PACKING THE
004000*                   LINE/ROW COUNTERS - THIS SHOP HAS NEVER
004100*                   PACKED A RUN COUNTER.  PF-306.
004200*    08/10/03  RMP  NAME COLUMN CAN NOW BE QUOTED SO A COMPANY
004300*                   NAME WITH AN EMBEDDED COMMA DOES NOT SPLIT
004400*                   INTO A BOGUS EXTRA COLUMN.  ALSO A ROW NO
004500*                   LONGER SILENTLY SHIFTS WHEN IT DOES NOT HAVE
004600*                   EXACTLY SIX COLUMNS - THE COMMA COUNT IS NOW
004700*                   CHECKED AND A BAD ROW IS REJECTED OUTRIGHT.
004800*                   PF-333.
004900*    08/10/03  RMP  SEVERAL LINES RAN PAST COLUMN 72 AND WOULD NOT
005000*                   COMPILE - WRAPPED THE MOVE/PERFORM/DISPLAY
005100*                   STATEMENTS ONTO A CONTINUING LINE.  PF-333.
005200*-----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400*-----------------------*
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  SUNBELT-3090.
005700 OBJECT-COMPUTER.  SUNBELT-3090.
005800 SPECIAL-NAMES.
005900     UPSI-0 ON DEBUG-TRACE-ON
006000            OFF DEBUG-TRACE-OFF.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PORTFOLIO-MASTER-IN ASSIGN TO PORTFIN
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-PFIN-STATUS.
006700*
006800     SELECT PORTFOLIO-CSV-FILE ASSIGN TO PFCSVIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-CSV-STATUS.
007100*
007200     SELECT PORTFOLIO-MASTER-OUT ASSIGN TO PORTFOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-PFOUT-STATUS.
007500*
007600 DATA DIVISION.
007700*-----------------------*
007800 FILE SECTION.
007900*
008000 FD  PORTFOLIO-MASTER-IN
008100     RECORDING MODE F
008200     RECORD CONTAINS 130 CHARACTERS.
008300 COPY PORTFCP.
008400*
008500 FD  PORTFOLIO-CSV-FILE.
008600 01  CSV-FILE-LINE                   PIC X(150).
008700*
008800 FD  PORTFOLIO-MASTER-OUT
008900     RECORDING MODE F
009000     RECORD CONTAINS 130 CHARACTERS.
009100 01  PORTFOLIO-OUT-REC               PIC X(130).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500 01  WS-FILE-STATUSES.
009600     05  WS-PFIN-STATUS              PIC X(02) VALUE SPACES.
009700     05  WS-CSV-STATUS               PIC X(02) VALUE SPACES.
009800     05  WS-PFOUT-STATUS             PIC X(02) VALUE SPACES.
009900*
010000 01  WS-SWITCHES.
010100     05  WS-PFIN-EOF-SW              PIC X     VALUE 'N'.
010200         88  WS-PFIN-EOF                       VALUE 'Y'.
010300     05  WS-CSV-EOF-SW               PIC X     VALUE 'N'.
010400         88  WS-CSV-EOF                        VALUE 'Y'.
010500     05  WS-HEADER-OK-SW             PIC X     VALUE 'N'.
010600         88  WS-HEADER-OK                      VALUE 'Y'.
010700*
010800 01  SYSTEM-DATE-AND-TIME.
010900     05  CURRENT-DATE.
011000         10  CURRENT-YEAR             PIC 9(04).
011100         10  CURRENT-MONTH            PIC 9(02).
011200         10  CURRENT-DAY              PIC 9(02).
011300     05  CURRENT-TIME.
011400         10  CURRENT-HOUR             PIC 9(02).
011500         10  CURRENT-MINUTE           PIC 9(02).
011600         10  CURRENT-SECOND           PIC 9(02).
011700         10  CURRENT-HNDSEC           PIC 9(02).
011800*
011900 01  WS-RUN-TIMESTAMP                PIC X(19).
012000 01  WS-RUN-TIMESTAMP-NUM REDEFINES WS-RUN-TIMESTAMP.
012100     05  WS-RT-YEAR                  PIC 9(04).
012200     05  WS-RT-DASH1                 PIC X(01).
012300     05  WS-RT-MONTH                 PIC 9(02).
012400     05  WS-RT-DASH2                 PIC X(01).
012500     05  WS-RT-DAY                   PIC 9(02).
012600     05  WS-RT-DASH3                 PIC X(01).
012700     05  WS-RT-HOUR                  PIC 9(02).
012800     05  WS-RT-DOT1                  PIC X(01).
012900     05  WS-RT-MINUTE                PIC 9(02).
013000     05  WS-RT-DOT2                  PIC X(01).
013100     05  WS-RT-SECOND                PIC 9(02).
013200*
013300 COPY PFTBLCP.
013400*
013500*    PF-284/PF-301 - THE HEADER LINE MUST MATCH THIS LITERAL,
013600*    UPPER-CASED AND TRIMMED, OR THE WHOLE IMPORT IS ABORTED.
013700*
013800 01  WS-EXPECTED-HEADER  PIC X(46)
013900         VALUE 'EXCHANGE,SYMBOL,NAME,QUANTITY,PRICE,TIMESTAMP'.
014000 01  WS-HEADER-UPPER                 PIC X(150).
014100*
014200*    ONE CSV ROW BROKEN INTO ITS SIX COLUMNS PER THE BACK
014300*    OFFICE'S RECORD LAYOUT - EXCHANGE, SYMBOL, NAME, QUANTITY,
014400*    PRICE, TIMESTAMP.  PF-284.
014500*
014600 01  WS-CSV-FIELDS.
014700     05  WS-CSV-EXCHANGE             PIC X(10).
014800         88  WS-CSV-EXCHANGE-OK    VALUE 'NSE' 'BSE'.
014900     05  WS-CSV-TICKER-ID            PIC X(20).
015000     05  WS-CSV-COMPANY-NAME         PIC X(30).
015100     05  WS-CSV-QUANTITY-X           PIC X(12).
015200     05  WS-CSV-PRICE-X              PIC X(12).
015300     05  WS-CSV-TIMESTAMP            PIC X(19).
015400*
015500 01  WS-CSV-NUMERICS.
015600     05  WS-CSV-QUANTITY             PIC S9(9)      VALUE ZERO.
015700     05  WS-CSV-PRICE                PIC S9(9)V99   VALUE ZERO.
015800*
015900*    THE WORK FIELDS BELOW ARE FREE-STANDING SCALARS AND ARE
016000*    CARRIED AT THE 77 LEVEL, NOT UNDER AN ARTIFICIAL 01 - THE
016100*    WAY THIS SHOP HAS ALWAYS CARRIED A STANDALONE COUNTER,
016200*    SWITCH, OR POINTER.  PF-306.
016300*
016400 77  WS-SPLIT-LINE                   PIC X(150).
016500 77  WS-SPLIT-PTR                    PIC S9(4) COMP VALUE 1.
016600 77  WS-LOOKUP-TICKER                PIC X(20).
016700*
016800*    PF-333 - A QUOTED NAME FIELD (E.G. "ACME, INC.") CARRIES
016900*    AN EMBEDDED COMMA THE PLAIN UNSTRING CANNOT TELL FROM A
017000*    COLUMN DELIMITER.  THE SCAN BELOW WALKS THE RAW LINE ONE
017100*    BYTE AT A TIME, DROPS THE QUOTE MARKS, AND MASKS ANY COMMA
017200*    FOUND WHILE INSIDE A QUOTED SPAN WITH A SEMICOLON SO THE
017300*    UNSTRING BELOW ONLY SPLITS ON THE REAL COLUMN COMMAS.
017400 77  WS-MASKED-LINE                  PIC X(150).
017500 77  WS-SCAN-SUB                     PIC S9(4) COMP VALUE ZERO.
017600 77  WS-OUT-SUB                      PIC S9(4) COMP VALUE ZERO.
017700 77  WS-SCAN-CHAR                    PIC X.
017800 77  WS-QUOTE-SW                     PIC X     VALUE 'N'.
017900     88  WS-INSIDE-QUOTES                      VALUE 'Y'.
018000 77  WS-COMMA-COUNT                  PIC S9(4) COMP VALUE ZERO.
018100*
018200 77  WS-OLD-COST                     PIC S9(13)V99 VALUE ZERO.
018300 77  WS-NEW-COST                     PIC S9(13)V99 VALUE ZERO.
018400 77  WS-NEW-QUANTITY                 PIC S9(9)     VALUE ZERO.
018500 77  WS-ROW-AMOUNT                   PIC S9(13)V99 VALUE ZERO.
018600*
018700 77  WS-ROW-VALID-SW                 PIC X     VALUE 'Y'.
018800     88  WS-ROW-VALID                          VALUE 'Y'.
018900     88  WS-ROW-INVALID                        VALUE 'N'.
019000 77  WS-SKIP-ROW-SW                  PIC X     VALUE 'N'.
019100     88  WS-SKIP-ROW                           VALUE 'Y'.
019200 77  WS-ROW-REASON                   PIC X(60) VALUE SPACES.
019300*
019400*    PF-306 - RUN COUNTERS ARE PLAIN ZONED FIELDS, NOT PACKED -
019500*    THIS SHOP HAS NEVER PACKED A RUN COUNTER.
019600*
019700 77  WS-LINE-NUMBER                  PIC S9(9) VALUE ZERO.
019800 77  WS-ROWS-IMPORTED                PIC S9(9) VALUE ZERO.
019900 77  WS-ROWS-SKIPPED                 PIC S9(9) VALUE ZERO.
020000 77  WS-ERROR-LINE-COUNT             PIC S9(4) COMP VALUE ZERO.
020100*
020200*    UP TO 200 "LINE N: REASON" MESSAGES ARE HELD FOR THE END-
020300*    OF-RUN ERROR LIST - PF-251.
020400*
020500 01  WS-ERROR-LIST.
020600     05  WS-ERROR-ENTRY OCCURS 200 TIMES PIC X(80).
020700*
020800 PROCEDURE DIVISION.
020900*-----------------------*
021000 000-MAIN.
021100*
021200     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
021300     ACCEPT CURRENT-TIME FROM TIME.
021400     MOVE CURRENT-YEAR   TO WS-RT-YEAR.
021500     MOVE CURRENT-MONTH  TO WS-RT-MONTH.
021600     MOVE CURRENT-DAY    TO WS-RT-DAY.
021700     MOVE CURRENT-HOUR   TO WS-RT-HOUR.
021800     MOVE CURRENT-MINUTE TO WS-RT-MINUTE.
021900     MOVE CURRENT-SECOND TO WS-RT-SECOND.
022000     MOVE '-' TO WS-RT-DASH1 WS-RT-DASH2 WS-RT-DASH3.
022100     MOVE '.' TO WS-RT-DOT1 WS-RT-DOT2.
022200*
022300     DISPLAY '*******************************************'.
022400     DISPLAY 'PFCSVIMP - PORTFOLIO CSV IMPORTER - STARTED'.
022500     DISPLAY '*******************************************'.
022600*
022700     PERFORM 050-OPEN-FILES.
022800     PERFORM 100-LOAD-PORTFOLIO-TABLE
022900         THRU 100-LOAD-PORTFOLIO-TABLE-EXIT.
023000     PERFORM 150-READ-CSV-HEADER
023100         THRU 150-READ-CSV-HEADER-EXIT.
023200     IF WS-HEADER-OK
023300         PERFORM 200-PROCESS-CSV-BODY
023400             THRU 200-PROCESS-CSV-BODY-EXIT
023500         PERFORM 700-WRITE-PORTFOLIO-TABLE
023600             THRU 700-WRITE-PORTFOLIO-TABLE-EXIT
023700     ELSE
023800         DISPLAY 'PFCSVIMP - IMPORT ABORTED, BAD HEADER ROW'
023900     END-IF.
024000     PERFORM 900-CLOSE-FILES.
024100     PERFORM 800-PRINT-IMPORT-SUMMARY
024200         THRU 800-PRINT-IMPORT-SUMMARY-EXIT.
024300*
024400     DISPLAY 'PFCSVIMP - NORMAL END OF JOB'.
024500     STOP RUN.
024600*
024700 050-OPEN-FILES.
024800     OPEN INPUT  PORTFOLIO-MASTER-IN.
024900     OPEN INPUT  PORTFOLIO-CSV-FILE.
025000     OPEN OUTPUT PORTFOLIO-MASTER-OUT.
025100     IF WS-PFIN-STATUS NOT = '00' AND WS-PFIN-STATUS NOT = '05'
025200         DISPLAY 'PFCSVIMP - PORTFOLIO OPEN ERROR, STATUS = '
025300             WS-PFIN-STATUS
025400         MOVE 16 TO RETURN-CODE
025500         STOP RUN
025600     END-IF.
025700     IF WS-CSV-STATUS NOT = '00'
025800         DISPLAY 'PFCSVIMP - CANNOT OPEN CSV EXTRACT, STATUS = '
025900             WS-CSV-STATUS
026000         MOVE 16 TO RETURN-CODE
026100         STOP RUN
026200     END-IF.
026300*
026400 100-LOAD-PORTFOLIO-TABLE.
026500     MOVE ZERO TO PF-TBL-ENTRY-COUNT.
026600     PERFORM 110-READ-PORTFOLIO-IN
026700         THRU 110-READ-PORTFOLIO-IN-EXIT.
026800     PERFORM 120-ADD-PORTFOLIO-ENTRY
026900         THRU 120-ADD-PORTFOLIO-ENTRY-EXIT
027000         UNTIL WS-PFIN-EOF
027100            OR PF-TBL-ENTRY-COUNT NOT < PF-TBL-MAX-ENTRIES.
027200 100-LOAD-PORTFOLIO-TABLE-EXIT.
027300     EXIT.
027400*
027500 110-READ-PORTFOLIO-IN.
027600     READ PORTFOLIO-MASTER-IN
027700         AT END SET WS-PFIN-EOF TO TRUE.
027800 110-READ-PORTFOLIO-IN-EXIT.
027900     EXIT.
028000*
028100 120-ADD-PORTFOLIO-ENTRY.
028200     ADD 1 TO PF-TBL-ENTRY-COUNT.
028300     MOVE PF-TICKER-ID TO PF-TBL-TICKER-ID(PF-TBL-ENTRY-COUNT).
028400     MOVE PF-COMPANY-NAME
028500        TO PF-TBL-COMPANY-NAME(PF-TBL-ENTRY-COUNT).
028600     MOVE PF-TOTAL-QUANTITY
028700        TO PF-TBL-QUANTITY(PF-TBL-ENTRY-COUNT).
028800     MOVE PF-AVERAGE-PRICE
028900        TO PF-TBL-AVG-PRICE(PF-TBL-ENTRY-COUNT).
029000     MOVE PF-CURRENT-VALUE
029100        TO PF-TBL-CURRENT-VALUE(PF-TBL-ENTRY-COUNT).
029200     MOVE PF-LAST-UPDATED
029300        TO PF-TBL-LAST-UPDATED(PF-TBL-ENTRY-COUNT).
029400     MOVE PF-CREATED-AT TO PF-TBL-CREATED-AT(PF-TBL-ENTRY-COUNT).
029500     SET PF-TBL-ACTIVE(PF-TBL-ENTRY-COUNT) TO TRUE.
029600     PERFORM 110-READ-PORTFOLIO-IN
029700        THRU 110-READ-PORTFOLIO-IN-EXIT.
029800 120-ADD-PORTFOLIO-ENTRY-EXIT.
029900     EXIT.
030000*
030100 150-READ-CSV-HEADER.
030200*
030300*    PF-284 - THE HEADER MUST MATCH THE EXPECTED COLUMN LIST
030400*    (TRIMMED, UPPER-CASED) OR THE ENTIRE IMPORT IS REJECTED.
030500*
030600     MOVE SPACES TO WS-HEADER-UPPER.
030700     READ PORTFOLIO-CSV-FILE
030800         AT END SET WS-CSV-EOF TO TRUE
030900     END-READ.
031000     IF WS-CSV-EOF
031100         DISPLAY 'PFCSVIMP - CSV FILE IS EMPTY'
031200     ELSE
031300         MOVE CSV-FILE-LINE TO WS-HEADER-UPPER
031400         INSPECT WS-HEADER-UPPER CONVERTING
031500             'abcdefghijklmnopqrstuvwxyz' TO
031600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031700         IF WS-HEADER-UPPER(1:46) = WS-EXPECTED-HEADER
031800             SET WS-HEADER-OK TO TRUE
031900         ELSE
032000             DISPLAY 'PFCSVIMP - HEADER ROW DOES NOT MATCH: '
032100                 CSV-FILE-LINE
032200         END-IF
032300     END-IF.
032400 150-READ-CSV-HEADER-EXIT.
032500     EXIT.
032600*
032700 200-PROCESS-CSV-BODY.
032800     PERFORM 205-READ-CSV-ROW THRU 205-READ-CSV-ROW-EXIT.
032900     PERFORM 210-PROCESS-ONE-ROW THRU 210-PROCESS-ONE-ROW-EXIT
033000         UNTIL WS-CSV-EOF.
033100 200-PROCESS-CSV-BODY-EXIT.
033200     EXIT.
033300*
033400 205-READ-CSV-ROW.
033500     READ PORTFOLIO-CSV-FILE
033600         AT END SET WS-CSV-EOF TO TRUE.
033700 205-READ-CSV-ROW-EXIT.
033800     EXIT.
033900*
034000 210-PROCESS-ONE-ROW.
034100     ADD 1 TO WS-LINE-NUMBER.
034200     SET WS-SKIP-ROW TO FALSE.
034300     IF CSV-FILE-LINE = SPACES
034400         SET WS-SKIP-ROW TO TRUE
034500     ELSE IF CSV-FILE-LINE(1:1) = '#'
034600         SET WS-SKIP-ROW TO TRUE
034700     END-IF.
034800     IF WS-SKIP-ROW
034900         ADD 1 TO WS-ROWS-SKIPPED
035000     ELSE
035100         PERFORM 220-PARSE-CSV-LINE THRU 220-PARSE-CSV-LINE-EXIT
035200         PERFORM 225-VALIDATE-CSV-ROW
035300        THRU 225-VALIDATE-CSV-ROW-EXIT
035400         IF WS-ROW-INVALID
035500             ADD 1 TO WS-ROWS-SKIPPED
035600             PERFORM 227-LOG-ROW-ERROR THRU 227-LOG-ROW-ERROR-EXIT
035700         ELSE
035800             PERFORM 230-MERGE-CSV-ROW THRU 230-MERGE-CSV-ROW-EXIT
035900             ADD 1 TO WS-ROWS-IMPORTED
036000         END-IF
036100     END-IF.
036200     PERFORM 205-READ-CSV-ROW THRU 205-READ-CSV-ROW-EXIT.
036300 210-PROCESS-ONE-ROW-EXIT.
036400     EXIT.
036500*
036600 220-PARSE-CSV-LINE.
036700     MOVE SPACES TO WS-CSV-FIELDS.
036800     MOVE CSV-FILE-LINE TO WS-SPLIT-LINE.
036900     PERFORM 215-MASK-QUOTED-COMMAS
037000        THRU 215-MASK-QUOTED-COMMAS-EXIT.
037100     MOVE ZERO TO WS-COMMA-COUNT.
037200     INSPECT WS-SPLIT-LINE TALLYING WS-COMMA-COUNT FOR ALL ','.
037300     MOVE 1 TO WS-SPLIT-PTR.
037400     UNSTRING WS-SPLIT-LINE DELIMITED BY ','
037500         INTO WS-CSV-EXCHANGE
037600              WS-CSV-TICKER-ID
037700              WS-CSV-COMPANY-NAME
037800              WS-CSV-QUANTITY-X
037900              WS-CSV-PRICE-X
038000              WS-CSV-TIMESTAMP
038100         WITH POINTER WS-SPLIT-PTR
038200     END-UNSTRING.
038300     INSPECT WS-CSV-COMPANY-NAME REPLACING ALL ';' BY ','.
038400     INSPECT WS-CSV-EXCHANGE CONVERTING
038500         'abcdefghijklmnopqrstuvwxyz' TO
038600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
038700     MOVE ZERO TO WS-CSV-QUANTITY WS-CSV-PRICE.
038800     IF WS-CSV-QUANTITY-X IS NUMERIC
038900         MOVE WS-CSV-QUANTITY-X TO WS-CSV-QUANTITY
039000     END-IF.
039100     IF WS-CSV-PRICE-X IS NUMERIC
039200         MOVE WS-CSV-PRICE-X TO WS-CSV-PRICE
039300     END-IF.
039400     IF WS-CSV-TIMESTAMP = SPACES
039500         MOVE WS-RUN-TIMESTAMP TO WS-CSV-TIMESTAMP
039600     END-IF.
039700 220-PARSE-CSV-LINE-EXIT.
039800     EXIT.
039900*
040000*    PF-333 - MASKS ANY COMMA FOUND INSIDE A QUOTED NAME FIELD SO
040100*    IT SURVIVES THE PLAIN-DELIMITER UNSTRING ABOVE, AND DROPS
040200*    THE QUOTE MARKS THEMSELVES OUT OF THE LINE ALTOGETHER.
040300 215-MASK-QUOTED-COMMAS.
040400     MOVE SPACES TO WS-MASKED-LINE.
040500     MOVE 'N' TO WS-QUOTE-SW.
040600     MOVE ZERO TO WS-OUT-SUB.
040700     PERFORM 216-MASK-ONE-CHAR THRU 216-MASK-ONE-CHAR-EXIT
040800         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 150.
040900     MOVE WS-MASKED-LINE TO WS-SPLIT-LINE.
041000 215-MASK-QUOTED-COMMAS-EXIT.
041100     EXIT.
041200*
041300 216-MASK-ONE-CHAR.
041400     MOVE WS-SPLIT-LINE(WS-SCAN-SUB:1) TO WS-SCAN-CHAR.
041500     IF WS-SCAN-CHAR = '"'
041600         IF WS-INSIDE-QUOTES
041700             MOVE 'N' TO WS-QUOTE-SW
041800         ELSE
041900             MOVE 'Y' TO WS-QUOTE-SW
042000         END-IF
042100     ELSE
042200         ADD 1 TO WS-OUT-SUB
042300         IF WS-SCAN-CHAR = ',' AND WS-INSIDE-QUOTES
042400             MOVE ';' TO WS-MASKED-LINE(WS-OUT-SUB:1)
042500         ELSE
042600             MOVE WS-SCAN-CHAR TO WS-MASKED-LINE(WS-OUT-SUB:1)
042700         END-IF
042800     END-IF.
042900 216-MASK-ONE-CHAR-EXIT.
043000     EXIT.
043100*
043200 225-VALIDATE-CSV-ROW.
043300     SET WS-ROW-VALID TO TRUE.
043400     MOVE SPACES TO WS-ROW-REASON.
043500     IF WS-COMMA-COUNT NOT = 5
043600         SET WS-ROW-INVALID TO TRUE
043700         MOVE 'Row must have exactly 6 columns' TO WS-ROW-REASON
043800     ELSE IF NOT WS-CSV-EXCHANGE-OK
043900         SET WS-ROW-INVALID TO TRUE
044000         MOVE 'Exchange must be NSE or BSE' TO WS-ROW-REASON
044100     ELSE IF WS-CSV-TICKER-ID = SPACES
044200         SET WS-ROW-INVALID TO TRUE
044300         MOVE 'Symbol is required' TO WS-ROW-REASON
044400     ELSE IF WS-CSV-QUANTITY-X NOT NUMERIC
044500         SET WS-ROW-INVALID TO TRUE
044600         MOVE 'Quantity must be numeric' TO WS-ROW-REASON
044700     ELSE IF WS-CSV-QUANTITY NOT > ZERO
044800         SET WS-ROW-INVALID TO TRUE
044900         MOVE 'Quantity must be greater than 0' TO WS-ROW-REASON
045000     ELSE IF WS-CSV-PRICE-X NOT NUMERIC
045100         SET WS-ROW-INVALID TO TRUE
045200         MOVE 'Price must be numeric' TO WS-ROW-REASON
045300     ELSE IF WS-CSV-PRICE NOT > ZERO
045400         SET WS-ROW-INVALID TO TRUE
045500         MOVE 'Price must be greater than 0' TO WS-ROW-REASON
045600     END-IF.
045700 225-VALIDATE-CSV-ROW-EXIT.
045800     EXIT.
045900*
046000 227-LOG-ROW-ERROR.
046100     IF WS-ERROR-LINE-COUNT < 200
046200         ADD 1 TO WS-ERROR-LINE-COUNT
046300         STRING 'Line ' DELIMITED BY SIZE
046400                WS-LINE-NUMBER DELIMITED BY SIZE
046500                ': ' DELIMITED BY SIZE
046600                WS-ROW-REASON DELIMITED BY SIZE
046700             INTO WS-ERROR-ENTRY(WS-ERROR-LINE-COUNT)
046800     END-IF.
046900 227-LOG-ROW-ERROR-EXIT.
047000     EXIT.
047100*
047200 230-MERGE-CSV-ROW.
047300     MOVE WS-CSV-TICKER-ID TO WS-LOOKUP-TICKER.
047400     PERFORM 150-FIND-TICKER THRU 150-FIND-TICKER-EXIT.
047500     COMPUTE WS-ROW-AMOUNT = WS-CSV-QUANTITY * WS-CSV-PRICE.
047600     IF PF-TBL-FOUND
047700         COMPUTE WS-OLD-COST =
047800             PF-TBL-QUANTITY(PF-TBL-FOUND-SUB) *
047900             PF-TBL-AVG-PRICE(PF-TBL-FOUND-SUB)
048000         COMPUTE WS-NEW-COST = WS-OLD-COST + WS-ROW-AMOUNT
048100         COMPUTE WS-NEW-QUANTITY =
048200             PF-TBL-QUANTITY(PF-TBL-FOUND-SUB) + WS-CSV-QUANTITY
048300         MOVE WS-NEW-QUANTITY TO PF-TBL-QUANTITY(PF-TBL-FOUND-SUB)
048400         COMPUTE PF-TBL-AVG-PRICE(PF-TBL-FOUND-SUB) ROUNDED =
048500             WS-NEW-COST / WS-NEW-QUANTITY
048600         COMPUTE PF-TBL-CURRENT-VALUE(PF-TBL-FOUND-SUB) =
048700             WS-NEW-QUANTITY * WS-CSV-PRICE
048800         MOVE WS-CSV-COMPANY-NAME
048900             TO PF-TBL-COMPANY-NAME(PF-TBL-FOUND-SUB)
049000         MOVE WS-CSV-TIMESTAMP
049100             TO PF-TBL-LAST-UPDATED(PF-TBL-FOUND-SUB)
049200     ELSE
049300         ADD 1 TO PF-TBL-ENTRY-COUNT
049400         MOVE WS-CSV-TICKER-ID
049500             TO PF-TBL-TICKER-ID(PF-TBL-ENTRY-COUNT)
049600         MOVE WS-CSV-COMPANY-NAME
049700             TO PF-TBL-COMPANY-NAME(PF-TBL-ENTRY-COUNT)
049800         MOVE WS-CSV-QUANTITY
049900             TO PF-TBL-QUANTITY(PF-TBL-ENTRY-COUNT)
050000         MOVE WS-CSV-PRICE
050100             TO PF-TBL-AVG-PRICE(PF-TBL-ENTRY-COUNT)
050200         COMPUTE PF-TBL-CURRENT-VALUE(PF-TBL-ENTRY-COUNT) =
050300             WS-CSV-QUANTITY * WS-CSV-PRICE
050400         MOVE WS-CSV-TIMESTAMP
050500             TO PF-TBL-LAST-UPDATED(PF-TBL-ENTRY-COUNT)
050600         MOVE WS-CSV-TIMESTAMP
050700             TO PF-TBL-CREATED-AT(PF-TBL-ENTRY-COUNT)
050800         SET PF-TBL-ACTIVE(PF-TBL-ENTRY-COUNT) TO TRUE
050900     END-IF.
051000 230-MERGE-CSV-ROW-EXIT.
051100     EXIT.
051200*
051300 150-FIND-TICKER.
051400     MOVE 'N' TO PF-TBL-FOUND-SW.
051500     MOVE ZERO TO PF-TBL-FOUND-SUB.
051600     MOVE ZERO TO PF-TBL-SUB.
051700     PERFORM 155-FIND-TICKER-STEP THRU 155-FIND-TICKER-STEP-EXIT
051800         UNTIL PF-TBL-FOUND
051900            OR PF-TBL-SUB NOT < PF-TBL-ENTRY-COUNT.
052000 150-FIND-TICKER-EXIT.
052100     EXIT.
052200*
052300 155-FIND-TICKER-STEP.
052400     ADD 1 TO PF-TBL-SUB.
052500     IF PF-TBL-TICKER-ID(PF-TBL-SUB) = WS-LOOKUP-TICKER
052600        AND PF-TBL-ACTIVE(PF-TBL-SUB)
052700         SET PF-TBL-FOUND TO TRUE
052800         MOVE PF-TBL-SUB TO PF-TBL-FOUND-SUB
052900     END-IF.
053000 155-FIND-TICKER-STEP-EXIT.
053100     EXIT.
053200*
053300 700-WRITE-PORTFOLIO-TABLE.
053400     MOVE ZERO TO PF-TBL-SUB.
053500     PERFORM 710-WRITE-ONE-ENTRY THRU 710-WRITE-ONE-ENTRY-EXIT
053600         VARYING PF-TBL-SUB FROM 1 BY 1
053700         UNTIL PF-TBL-SUB > PF-TBL-ENTRY-COUNT.
053800 700-WRITE-PORTFOLIO-TABLE-EXIT.
053900     EXIT.
054000*
054100 710-WRITE-ONE-ENTRY.
054200     IF PF-TBL-ACTIVE(PF-TBL-SUB)
054300         MOVE PF-TBL-TICKER-ID(PF-TBL-SUB)     TO PF-TICKER-ID
054400         MOVE PF-TBL-COMPANY-NAME(PF-TBL-SUB)  TO PF-COMPANY-NAME
054500         MOVE PF-TBL-QUANTITY(PF-TBL-SUB) TO PF-TOTAL-QUANTITY
054600         MOVE PF-TBL-AVG-PRICE(PF-TBL-SUB)     TO PF-AVERAGE-PRICE
054700         MOVE PF-TBL-CURRENT-VALUE(PF-TBL-SUB) TO PF-CURRENT-VALUE
054800         MOVE PF-TBL-LAST-UPDATED(PF-TBL-SUB)  TO PF-LAST-UPDATED
054900         MOVE PF-TBL-CREATED-AT(PF-TBL-SUB)    TO PF-CREATED-AT
055000         WRITE PORTFOLIO-OUT-REC FROM PORTFOLIO-REC
055100     END-IF.
055200 710-WRITE-ONE-ENTRY-EXIT.
055300     EXIT.
055400*
055500 800-PRINT-IMPORT-SUMMARY.
055600     DISPLAY '*******************************************'.
055700     DISPLAY 'Import completed. Imported: ' WS-ROWS-IMPORTED
055800         ', Skipped: ' WS-ROWS-SKIPPED.
055900     PERFORM 810-PRINT-ONE-ERROR THRU 810-PRINT-ONE-ERROR-EXIT
056000         VARYING WS-LINE-NUMBER FROM 1 BY 1
056100         UNTIL WS-LINE-NUMBER > WS-ERROR-LINE-COUNT.
056200     DISPLAY '*******************************************'.
056300 800-PRINT-IMPORT-SUMMARY-EXIT.
056400     EXIT.
056500*
056600 810-PRINT-ONE-ERROR.
056700     DISPLAY WS-ERROR-ENTRY(WS-LINE-NUMBER).
056800 810-PRINT-ONE-ERROR-EXIT.
056900     EXIT.
057000*
057100 900-CLOSE-FILES.
057200     CLOSE PORTFOLIO-MASTER-IN.
057300     CLOSE PORTFOLIO-CSV-FILE.
057400     CLOSE PORTFOLIO-MASTER-OUT.
