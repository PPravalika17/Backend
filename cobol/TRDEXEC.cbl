000100*****************************************************************
000200* Author: J. HARTLEY
000300* Date: 03/14/88
000400* Purpose: NIGHTLY TRADE EXECUTION ENGINE.  APPLIES EACH ORDER
000500*        : ON THE FRONT-OFFICE TRADE FEED AGAINST THE PORTFOLIO
000600*        : MASTER, WRITES A JOURNAL LINE FOR EVERY ORDER SEEN,
000700*        : AND REWRITES THE PORTFOLIO MASTER FOR TOMORROW'S RUN.
000800* Tectonics: COBC
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100*-----------------------*
001200 PROGRAM-ID.    TRDEXEC.
001300 AUTHOR.        J. HARTLEY.
001400 INSTALLATION.  SUNBELT SECURITIES CORP - DATA PROCESSING.
001500 DATE-WRITTEN.  03/14/88.
001600 DATE-COMPILED.
001700 SECURITY.      SUNBELT SECURITIES CORP - INTERNAL USE ONLY.
001800*
001900*-----------------------------------------------------------------
002000*    CHANGE LOG
002100*-----------------------------------------------------------------
002200*    03/14/88  JAH  ORIGINAL PROGRAM.  PROJECT PF-114.
002300*    05/09/89  JAH  ADDED THE TRADE JOURNAL OUTPUT PER TRADING
002400*                   DESK REQUEST TE-002.
002500*    11/02/90  RMP  WIDENED TICKER/COMPANY FIELDS TO MATCH THE
002600*                   REVISED MASTER LAYOUT.  TE-041.
002700*    06/22/93  KDM  MERGE LOGIC NOW ROUNDS THE WEIGHTED AVERAGE
002800*                   HALF-UP INSTEAD OF TRUNCATING.  PF-244.
002900*    02/18/95  KDM  TABLE RAISED TO 3000 ENTRIES, SEE PFTBLCP.
003000*                   PF-268.
003100*    09/09/98  TCS  Y2K REMEDIATION - DATES ARE NOW CCYY-MM-DD
003200*                   THROUGHOUT.  TE-118.
003300*    04/17/01  DJP  ADDED TRACE SWITCH (UPSI-0) FOR PRODUCTION
003400*                   DIAGNOSTICS ON THE OVERNIGHT RUN.  PF-311.
003500*    03/11/03  RMP  WIDENED THE JOURNAL FD TO MATCH THE ACTUAL
003600*                   TRADE-JRNL-REC LENGTH - THE OLD 175-BYTE SLOT
003700*                   WAS TRUNCATING THE LAST 24 BYTES OF EVERY
003800*                   MESSAGE FIELD WRITTEN.  ALSO MOVED THE RUN
003900*                   COUNTERS AND SCRATCH AMOUNTS OFF OF THE
004000*                   ARTIFICIAL 01 GROUPS AND ONTO 77-LEVEL ITEMS,
004100*                   AND STOPPED PACKING THE COUNTERS AND THE BUY/
004200*                   SELL TOTALS - THIS SHOP HAS NEVER PACKED A
004300*                   RUN COUNTER OR A DOLLAR FIELD.  PF-329.
004400*    08/10/03  RMP  A SHORT SELL NOW GETS ITS OWN MESSAGE SPELLING
004500*                   OUT HOW MANY SHARES ARE ACTUALLY ON HAND,
004600*                   SEPARATE FROM THE MESSAGE USED WHEN THE TICKER
004700*                   IS NOT ON THE BOOK AT ALL.  PF-333.
004800*    08/10/03  RMP  SEVERAL LINES RAN PAST COLUMN 72 AND WOULD NOT
004900*                   COMPILE - WRAPPED THE MOVE/PERFORM/DISPLAY
005000*                   STATEMENTS ONTO A CONTINUING LINE.  PF-333.
005100*-----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300*-----------------------*
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  SUNBELT-3090.
005600 OBJECT-COMPUTER.  SUNBELT-3090.
005700 SPECIAL-NAMES.
005800     UPSI-0 ON DEBUG-TRACE-ON
005900            OFF DEBUG-TRACE-OFF.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PORTFOLIO-MASTER-IN ASSIGN TO PORTFIN
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-PFIN-STATUS.
006600*
006700     SELECT TRADE-ORDER-FILE ASSIGN TO TRDORD
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-TO-STATUS.
007000*
007100     SELECT PORTFOLIO-MASTER-OUT ASSIGN TO PORTFOUT
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-PFOUT-STATUS.
007400*
007500     SELECT TRADE-JOURNAL-FILE ASSIGN TO TRDJRNL
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-TJ-STATUS.
007800*
007900 DATA DIVISION.
008000*-----------------------*
008100 FILE SECTION.
008200*
008300 FD  PORTFOLIO-MASTER-IN
008400     RECORDING MODE F
008500     RECORD CONTAINS 130 CHARACTERS.
008600 COPY PORTFCP.
008700*
008800 FD  TRADE-ORDER-FILE.
008900 01  TO-FILE-LINE                    PIC X(120).
009000*
009100 FD  PORTFOLIO-MASTER-OUT
009200     RECORDING MODE F
009300     RECORD CONTAINS 130 CHARACTERS.
009400 01  PORTFOLIO-OUT-REC               PIC X(130).
009500*
009600 FD  TRADE-JOURNAL-FILE.
009700 01  TJ-FILE-LINE                    PIC X(199).
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100 01  WS-FILE-STATUSES.
010200     05  WS-PFIN-STATUS              PIC X(02) VALUE SPACES.
010300     05  WS-TO-STATUS                PIC X(02) VALUE SPACES.
010400     05  WS-PFOUT-STATUS             PIC X(02) VALUE SPACES.
010500     05  WS-TJ-STATUS                PIC X(02) VALUE SPACES.
010600*
010700 01  WS-SWITCHES.
010800     05  WS-PFIN-EOF-SW              PIC X     VALUE 'N'.
010900         88  WS-PFIN-EOF                       VALUE 'Y'.
011000     05  WS-TO-EOF-SW                PIC X     VALUE 'N'.
011100         88  WS-TO-EOF                         VALUE 'Y'.
011200*
011300 01  SYSTEM-DATE-AND-TIME.
011400     05  CURRENT-DATE.
011500         10  CURRENT-YEAR             PIC 9(04).
011600         10  CURRENT-MONTH            PIC 9(02).
011700         10  CURRENT-DAY              PIC 9(02).
011800     05  CURRENT-TIME.
011900         10  CURRENT-HOUR             PIC 9(02).
012000         10  CURRENT-MINUTE           PIC 9(02).
012100         10  CURRENT-SECOND           PIC 9(02).
012200         10  CURRENT-HNDSEC           PIC 9(02).
012300*
012400 01  WS-RUN-TIMESTAMP                PIC X(19).
012500*
012600*    THE RUN-TIMESTAMP REDEFINES BELOW LET US BUILD THE STAMP
012700*    WITHOUT A STRING/UNSTRING FOR EVERY MERGE - PF-311.
012800*
012900 01  WS-RUN-TIMESTAMP-NUM REDEFINES WS-RUN-TIMESTAMP.
013000     05  WS-RT-YEAR                  PIC 9(04).
013100     05  WS-RT-DASH1                 PIC X(01).
013200     05  WS-RT-MONTH                 PIC 9(02).
013300     05  WS-RT-DASH2                 PIC X(01).
013400     05  WS-RT-DAY                   PIC 9(02).
013500     05  WS-RT-DASH3                 PIC X(01).
013600     05  WS-RT-HOUR                  PIC 9(02).
013700     05  WS-RT-DOT1                  PIC X(01).
013800     05  WS-RT-MINUTE                PIC 9(02).
013900     05  WS-RT-DOT2                  PIC X(01).
014000     05  WS-RT-SECOND                PIC 9(02).
014100*
014200 COPY TRDOCP.
014300 COPY TRDJCP.
014400 COPY PFTBLCP.
014500*
014600*    RUN COUNTERS AND SEQUENCE FIELDS - CARRIED AT THE 77 LEVEL,
014700*    NOT UNDER AN 01, THE WAY THIS SHOP HAS ALWAYS CARRIED A
014800*    STANDALONE COUNTER.  PF-329.
014900*
015000 77  WS-NEXT-TRADE-ID                PIC S9(9)      VALUE ZERO.
015100 77  WS-BUY-COUNT                    PIC S9(9)      VALUE ZERO.
015200 77  WS-SELL-COUNT                   PIC S9(9)      VALUE ZERO.
015300 77  WS-ORDERS-READ                  PIC S9(9)      VALUE ZERO.
015400 77  WS-COMMA-SUB                    PIC S9(4) COMP VALUE ZERO.
015500 77  WS-FIELD-SUB                    PIC S9(4) COMP VALUE ZERO.
015600*
015700*    TRADE-AMOUNT SCRATCH FIELDS - ALSO CARRIED AT 77, NOT UNDER
015800*    AN ARTIFICIAL 01.  MONEY FIELDS STAY ZONED - THIS SHOP HAS
015900*    NEVER PACKED A DOLLAR FIELD.  PF-329.
016000*
016100 77  WS-TOTAL-BUY-AMOUNT             PIC S9(11)V99  VALUE ZERO.
016200 77  WS-TOTAL-SELL-AMOUNT            PIC S9(11)V99  VALUE ZERO.
016300 77  WS-TOTAL-AMOUNT                 PIC S9(11)V99  VALUE ZERO.
016400 77  WS-OLD-COST                     PIC S9(13)V99  VALUE ZERO.
016500 77  WS-NEW-COST                     PIC S9(13)V99  VALUE ZERO.
016600 77  WS-NEW-QUANTITY                 PIC S9(9)      VALUE ZERO.
016700*
016800*    PF-333 - EDITED HOLDING QUANTITY, USED TO SPELL OUT HOW MANY
016900*    SHARES ARE ON HAND WHEN A SELL IS SHORT.  WS-LEAD-SPACES
017000*    COUNTS THE SUPPRESSED LEADING POSITIONS SO THE STRING BELOW
017100*    CAN DROP THEM INSTEAD OF PADDING THE MESSAGE TEXT.
017200 77  WS-OWNED-QTY-ED                 PIC Z(8)9.
017300 77  WS-LEAD-SPACES                  PIC S9(4) COMP VALUE ZERO.
017400*
017500 77  WS-ORDER-VALID-SW               PIC X          VALUE 'Y'.
017600     88  WS-ORDER-VALID                             VALUE 'Y'.
017700     88  WS-ORDER-INVALID                           VALUE 'N'.
017800 77  WS-ERROR-MESSAGE                PIC X(60)      VALUE SPACES.
017900*
018000*    THE FIELD TABLE BELOW HOLDS THE UP-TO-7 COMMA-DELIMITED
018100*    PIECES OF ONE INPUT LINE WHILE WE UNSTRING IT.  A SEPARATE
018200*    OCCURS TABLE (RATHER THAN A STRAIGHT UNSTRING ... DELIMITED
018300*    BY ",") LETS US COUNT THE FIELDS SUPPLIED THE WAY THE CSV
018400*    IMPORTER DOES - PF-311.
018500*
018600 01  WS-ORDER-FIELDS.
018700     05  WS-ORDER-FIELD OCCURS 7 TIMES PIC X(30).
018800     05  WS-ORDER-FIELD-COUNT        PIC S9(4) COMP VALUE ZERO.
018900*
019000 77  WS-SPLIT-LINE                   PIC X(120).
019100 77  WS-SPLIT-PTR                    PIC S9(4) COMP VALUE 1.
019200 77  WS-LOOKUP-TICKER                PIC X(20).
019300*
019400 PROCEDURE DIVISION.
019500*-----------------------*
019600 000-MAIN.
019700*
019800     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
019900     ACCEPT CURRENT-TIME FROM TIME.
020000     MOVE CURRENT-YEAR   TO WS-RT-YEAR.
020100     MOVE CURRENT-MONTH  TO WS-RT-MONTH.
020200     MOVE CURRENT-DAY    TO WS-RT-DAY.
020300     MOVE CURRENT-HOUR   TO WS-RT-HOUR.
020400     MOVE CURRENT-MINUTE TO WS-RT-MINUTE.
020500     MOVE CURRENT-SECOND TO WS-RT-SECOND.
020600     MOVE '-' TO WS-RT-DASH1 WS-RT-DASH2 WS-RT-DASH3.
020700     MOVE '.' TO WS-RT-DOT1 WS-RT-DOT2.
020800*
020900     DISPLAY '*******************************************'.
021000     DISPLAY 'TRDEXEC - TRADE EXECUTION ENGINE - STARTED'.
021100     DISPLAY 'RUN TIMESTAMP: ' WS-RUN-TIMESTAMP.
021200     DISPLAY '*******************************************'.
021300*
021400     PERFORM 050-OPEN-FILES.
021500     PERFORM 100-LOAD-PORTFOLIO-TABLE
021600         THRU 100-LOAD-PORTFOLIO-TABLE-EXIT.
021700     PERFORM 200-PROCESS-ORDERS
021800         THRU 200-PROCESS-ORDERS-EXIT.
021900     PERFORM 700-WRITE-PORTFOLIO-TABLE
022000         THRU 700-WRITE-PORTFOLIO-TABLE-EXIT.
022100     PERFORM 900-CLOSE-FILES.
022200*
022300     DISPLAY '*******************************************'.
022400     DISPLAY 'ORDERS READ    : ' WS-ORDERS-READ.
022500     DISPLAY 'BUY COUNT/AMT : ' WS-BUY-COUNT
022600         ' / ' WS-TOTAL-BUY-AMOUNT.
022700     DISPLAY 'SELL COUNT/AMT : ' WS-SELL-COUNT
022800         ' / ' WS-TOTAL-SELL-AMOUNT.
022900     DISPLAY 'TRDEXEC - NORMAL END OF JOB'.
023000     DISPLAY '*******************************************'.
023100*
023200     STOP RUN.
023300*
023400 050-OPEN-FILES.
023500     OPEN INPUT  PORTFOLIO-MASTER-IN.
023600     OPEN INPUT  TRADE-ORDER-FILE.
023700     OPEN OUTPUT PORTFOLIO-MASTER-OUT.
023800     OPEN OUTPUT TRADE-JOURNAL-FILE.
023900     IF WS-PFIN-STATUS NOT = '00' AND WS-PFIN-STATUS NOT = '05'
024000         DISPLAY 'TRDEXEC - PORTFOLIO OPEN ERROR, STATUS = '
024100             WS-PFIN-STATUS
024200         MOVE 16 TO RETURN-CODE
024300         STOP RUN
024400     END-IF.
024500*
024600 100-LOAD-PORTFOLIO-TABLE.
024700     MOVE ZERO TO PF-TBL-ENTRY-COUNT.
024800     PERFORM 110-READ-PORTFOLIO-IN
024900         THRU 110-READ-PORTFOLIO-IN-EXIT.
025000     PERFORM 120-ADD-PORTFOLIO-ENTRY
025100         THRU 120-ADD-PORTFOLIO-ENTRY-EXIT
025200         UNTIL WS-PFIN-EOF
025300            OR PF-TBL-ENTRY-COUNT NOT < PF-TBL-MAX-ENTRIES.
025400     IF DEBUG-TRACE-ON
025500         DISPLAY 'TRDEXEC - PORTFOLIO ENTRIES LOADED: '
025600             PF-TBL-ENTRY-COUNT
025700     END-IF.
025800 100-LOAD-PORTFOLIO-TABLE-EXIT.
025900     EXIT.
026000*
026100 110-READ-PORTFOLIO-IN.
026200     READ PORTFOLIO-MASTER-IN
026300         AT END SET WS-PFIN-EOF TO TRUE.
026400 110-READ-PORTFOLIO-IN-EXIT.
026500     EXIT.
026600*
026700 120-ADD-PORTFOLIO-ENTRY.
026800     ADD 1 TO PF-TBL-ENTRY-COUNT.
026900     MOVE PF-TICKER-ID TO PF-TBL-TICKER-ID(PF-TBL-ENTRY-COUNT).
027000     MOVE PF-COMPANY-NAME
027100        TO PF-TBL-COMPANY-NAME(PF-TBL-ENTRY-COUNT).
027200     MOVE PF-TOTAL-QUANTITY
027300        TO PF-TBL-QUANTITY(PF-TBL-ENTRY-COUNT).
027400     MOVE PF-AVERAGE-PRICE
027500        TO PF-TBL-AVG-PRICE(PF-TBL-ENTRY-COUNT).
027600     MOVE PF-CURRENT-VALUE
027700        TO PF-TBL-CURRENT-VALUE(PF-TBL-ENTRY-COUNT).
027800     MOVE PF-LAST-UPDATED
027900        TO PF-TBL-LAST-UPDATED(PF-TBL-ENTRY-COUNT).
028000     MOVE PF-CREATED-AT TO PF-TBL-CREATED-AT(PF-TBL-ENTRY-COUNT).
028100     SET PF-TBL-ACTIVE(PF-TBL-ENTRY-COUNT) TO TRUE.
028200     PERFORM 110-READ-PORTFOLIO-IN
028300        THRU 110-READ-PORTFOLIO-IN-EXIT.
028400 120-ADD-PORTFOLIO-ENTRY-EXIT.
028500     EXIT.
028600*
028700 150-FIND-TICKER.
028800*
028900*    SEQUENTIAL LOOKUP OF WS-LOOKUP-TICKER IN THE PORTFOLIO
029000*    TABLE.  ON RETURN PF-TBL-FOUND-SW TELLS THE CALLER WHETHER
029100*    PF-TBL-FOUND-SUB IS MEANINGFUL.
029200*
029300     MOVE 'N' TO PF-TBL-FOUND-SW.
029400     MOVE ZERO TO PF-TBL-FOUND-SUB.
029500     MOVE ZERO TO PF-TBL-SUB.
029600     PERFORM 155-FIND-TICKER-STEP THRU 155-FIND-TICKER-STEP-EXIT
029700         UNTIL PF-TBL-FOUND
029800            OR PF-TBL-SUB NOT < PF-TBL-ENTRY-COUNT.
029900 150-FIND-TICKER-EXIT.
030000     EXIT.
030100*
030200 155-FIND-TICKER-STEP.
030300     ADD 1 TO PF-TBL-SUB.
030400     IF PF-TBL-TICKER-ID(PF-TBL-SUB) = WS-LOOKUP-TICKER
030500        AND PF-TBL-ACTIVE(PF-TBL-SUB)
030600         SET PF-TBL-FOUND TO TRUE
030700         MOVE PF-TBL-SUB TO PF-TBL-FOUND-SUB
030800     END-IF.
030900 155-FIND-TICKER-STEP-EXIT.
031000     EXIT.
031100*
031200 200-PROCESS-ORDERS.
031300     PERFORM 205-READ-ORDER THRU 205-READ-ORDER-EXIT.
031400     PERFORM 210-PROCESS-ONE-ORDER THRU 210-PROCESS-ONE-ORDER-EXIT
031500         UNTIL WS-TO-EOF.
031600 200-PROCESS-ORDERS-EXIT.
031700     EXIT.
031800*
031900 205-READ-ORDER.
032000     READ TRADE-ORDER-FILE
032100         AT END SET WS-TO-EOF TO TRUE.
032200 205-READ-ORDER-EXIT.
032300     EXIT.
032400*
032500 210-PROCESS-ONE-ORDER.
032600     ADD 1 TO WS-ORDERS-READ.
032700     PERFORM 220-PARSE-ORDER-LINE THRU 220-PARSE-ORDER-LINE-EXIT.
032800     PERFORM 230-VALIDATE-ORDER THRU 230-VALIDATE-ORDER-EXIT.
032900     IF WS-ORDER-INVALID
033000         PERFORM 610-JOURNAL-ERROR THRU 610-JOURNAL-ERROR-EXIT
033100     ELSE
033200         COMPUTE WS-TOTAL-AMOUNT ROUNDED =
033300             TO-QUANTITY * TO-PRICE
033400         IF TO-TYPE-IS-BUY
033500             PERFORM 240-APPLY-BUY THRU 240-APPLY-BUY-EXIT
033600         ELSE
033700             PERFORM 250-APPLY-SELL THRU 250-APPLY-SELL-EXIT
033800         END-IF
033900     END-IF.
034000     PERFORM 205-READ-ORDER THRU 205-READ-ORDER-EXIT.
034100 210-PROCESS-ONE-ORDER-EXIT.
034200     EXIT.
034300*
034400 220-PARSE-ORDER-LINE.
034500     MOVE SPACES TO WS-ORDER-FIELDS.
034600     MOVE TO-FILE-LINE TO WS-SPLIT-LINE.
034700     MOVE 1    TO WS-SPLIT-PTR.
034800     MOVE ZERO TO WS-ORDER-FIELD-COUNT.
034900     PERFORM 225-SPLIT-ORDER-FIELD THRU 225-SPLIT-ORDER-FIELD-EXIT
035000         VARYING WS-FIELD-SUB FROM 1 BY 1
035100         UNTIL WS-FIELD-SUB > 7.
035200     MOVE WS-ORDER-FIELD(1) TO TO-TICKER-ID.
035300     MOVE WS-ORDER-FIELD(2) TO TO-COMPANY-NAME.
035400     MOVE WS-ORDER-FIELD(3) TO TO-TRADE-TYPE.
035500     MOVE WS-ORDER-FIELD(4) TO TO-QUANTITY.
035600     MOVE WS-ORDER-FIELD(5) TO TO-PRICE.
035700     MOVE WS-ORDER-FIELD(6) TO TO-TRADE-DATE.
035800     MOVE WS-ORDER-FIELD(7) TO TO-TRADE-TIME.
035900 220-PARSE-ORDER-LINE-EXIT.
036000     EXIT.
036100*
036200 225-SPLIT-ORDER-FIELD.
036300     UNSTRING WS-SPLIT-LINE DELIMITED BY ','
036400         INTO WS-ORDER-FIELD(WS-FIELD-SUB)
036500         WITH POINTER WS-SPLIT-PTR
036600     END-UNSTRING.
036700     ADD 1 TO WS-ORDER-FIELD-COUNT.
036800 225-SPLIT-ORDER-FIELD-EXIT.
036900     EXIT.
037000*
037100 230-VALIDATE-ORDER.
037200*
037300*    PF-329 - EACH BAD-DATA CHECK BAILS STRAIGHT OUT TO THE EXIT
037400*    PARAGRAPH ONCE IT FIRES, THE WAY THIS SHOP HAS ALWAYS SHORT-
037500*    CIRCUITED A VALIDATION CASCADE.
037600*
037700     SET WS-ORDER-VALID TO TRUE.
037800     MOVE SPACES TO WS-ERROR-MESSAGE.
037900     IF TO-TICKER-ID = SPACES
038000         SET WS-ORDER-INVALID TO TRUE
038100         MOVE 'Ticker ID is required' TO WS-ERROR-MESSAGE
038200         GO TO 230-VALIDATE-ORDER-EXIT
038300     END-IF.
038400     IF NOT TO-TYPE-IS-BUY AND NOT TO-TYPE-IS-SELL
038500         SET WS-ORDER-INVALID TO TRUE
038600         MOVE 'Trade type must be BUY or SELL' TO WS-ERROR-MESSAGE
038700         GO TO 230-VALIDATE-ORDER-EXIT
038800     END-IF.
038900     IF TO-QUANTITY NOT > ZERO
039000         SET WS-ORDER-INVALID TO TRUE
039100         MOVE 'Quantity must be greater than 0'
039200        TO WS-ERROR-MESSAGE
039300         GO TO 230-VALIDATE-ORDER-EXIT
039400     END-IF.
039500     IF TO-PRICE NOT > ZERO
039600         SET WS-ORDER-INVALID TO TRUE
039700         MOVE 'Price must be greater than 0' TO WS-ERROR-MESSAGE
039800     END-IF.
039900 230-VALIDATE-ORDER-EXIT.
040000     EXIT.
040100*
040200 240-APPLY-BUY.
040300     MOVE TO-TICKER-ID TO WS-LOOKUP-TICKER.
040400     PERFORM 150-FIND-TICKER THRU 150-FIND-TICKER-EXIT.
040500     IF PF-TBL-FOUND
040600         COMPUTE WS-OLD-COST =
040700             PF-TBL-QUANTITY(PF-TBL-FOUND-SUB) *
040800             PF-TBL-AVG-PRICE(PF-TBL-FOUND-SUB)
040900         COMPUTE WS-NEW-COST = WS-OLD-COST + WS-TOTAL-AMOUNT
041000         COMPUTE WS-NEW-QUANTITY =
041100             PF-TBL-QUANTITY(PF-TBL-FOUND-SUB) + TO-QUANTITY
041200         MOVE WS-NEW-QUANTITY TO PF-TBL-QUANTITY(PF-TBL-FOUND-SUB)
041300         COMPUTE PF-TBL-AVG-PRICE(PF-TBL-FOUND-SUB) ROUNDED =
041400             WS-NEW-COST / WS-NEW-QUANTITY
041500         COMPUTE PF-TBL-CURRENT-VALUE(PF-TBL-FOUND-SUB) =
041600             WS-NEW-QUANTITY * TO-PRICE
041700         MOVE WS-RUN-TIMESTAMP
041800        TO PF-TBL-LAST-UPDATED(PF-TBL-FOUND-SUB)
041900     ELSE
042000         ADD 1 TO PF-TBL-ENTRY-COUNT
042100         MOVE TO-TICKER-ID TO PF-TBL-TICKER-ID(PF-TBL-ENTRY-COUNT)
042200         MOVE TO-COMPANY-NAME
042300        TO PF-TBL-COMPANY-NAME(PF-TBL-ENTRY-COUNT)
042400         MOVE TO-QUANTITY TO PF-TBL-QUANTITY(PF-TBL-ENTRY-COUNT)
042500         MOVE TO-PRICE TO PF-TBL-AVG-PRICE(PF-TBL-ENTRY-COUNT)
042600         COMPUTE PF-TBL-CURRENT-VALUE(PF-TBL-ENTRY-COUNT) =
042700             TO-QUANTITY * TO-PRICE
042800         MOVE WS-RUN-TIMESTAMP
042900        TO PF-TBL-LAST-UPDATED(PF-TBL-ENTRY-COUNT)
043000         MOVE WS-RUN-TIMESTAMP
043100        TO PF-TBL-CREATED-AT(PF-TBL-ENTRY-COUNT)
043200         SET PF-TBL-ACTIVE(PF-TBL-ENTRY-COUNT) TO TRUE
043300     END-IF.
043400     ADD 1 TO WS-BUY-COUNT.
043500     ADD WS-TOTAL-AMOUNT TO WS-TOTAL-BUY-AMOUNT.
043600     MOVE 'BUY order executed successfully' TO WS-ERROR-MESSAGE.
043700     PERFORM 600-JOURNAL-SUCCESS THRU 600-JOURNAL-SUCCESS-EXIT.
043800 240-APPLY-BUY-EXIT.
043900     EXIT.
044000*
044100 250-APPLY-SELL.
044200     MOVE TO-TICKER-ID TO WS-LOOKUP-TICKER.
044300     PERFORM 150-FIND-TICKER THRU 150-FIND-TICKER-EXIT.
044400     IF PF-TBL-NOT-FOUND
044500         SET WS-ORDER-INVALID TO TRUE
044600         MOVE 'Stock not found in portfolio' TO WS-ERROR-MESSAGE
044700         PERFORM 610-JOURNAL-ERROR THRU 610-JOURNAL-ERROR-EXIT
044800     ELSE IF TO-QUANTITY > PF-TBL-QUANTITY(PF-TBL-FOUND-SUB)
044900         SET WS-ORDER-INVALID TO TRUE
045000         MOVE PF-TBL-QUANTITY(PF-TBL-FOUND-SUB) TO WS-OWNED-QTY-ED
045100         MOVE ZERO TO WS-LEAD-SPACES
045200         INSPECT WS-OWNED-QTY-ED TALLYING WS-LEAD-SPACES
045300             FOR LEADING SPACE
045400         MOVE SPACES TO WS-ERROR-MESSAGE
045500         STRING 'Insufficient shares. You own only '
045600                    DELIMITED BY SIZE
045700                WS-OWNED-QTY-ED(WS-LEAD-SPACES + 1:)
045800                    DELIMITED BY SIZE
045900                ' shares' DELIMITED BY SIZE
046000             INTO WS-ERROR-MESSAGE
046100         END-STRING
046200         PERFORM 610-JOURNAL-ERROR THRU 610-JOURNAL-ERROR-EXIT
046300     ELSE
046400         COMPUTE WS-NEW-QUANTITY =
046500             PF-TBL-QUANTITY(PF-TBL-FOUND-SUB) - TO-QUANTITY
046600         IF WS-NEW-QUANTITY = ZERO
046700             SET PF-TBL-DELETED(PF-TBL-FOUND-SUB) TO TRUE
046800         ELSE
046900             MOVE WS-NEW-QUANTITY
047000        TO PF-TBL-QUANTITY(PF-TBL-FOUND-SUB)
047100             COMPUTE PF-TBL-CURRENT-VALUE(PF-TBL-FOUND-SUB) =
047200                 WS-NEW-QUANTITY * TO-PRICE
047300             MOVE WS-RUN-TIMESTAMP
047400                 TO PF-TBL-LAST-UPDATED(PF-TBL-FOUND-SUB)
047500         END-IF
047600         ADD 1 TO WS-SELL-COUNT
047700         ADD WS-TOTAL-AMOUNT TO WS-TOTAL-SELL-AMOUNT
047800         MOVE 'SELL order executed successfully'
047900        TO WS-ERROR-MESSAGE
048000         PERFORM 600-JOURNAL-SUCCESS THRU 600-JOURNAL-SUCCESS-EXIT
048100     END-IF.
048200 250-APPLY-SELL-EXIT.
048300     EXIT.
048400*
048500 600-JOURNAL-SUCCESS.
048600     ADD 1 TO WS-NEXT-TRADE-ID.
048700     MOVE WS-NEXT-TRADE-ID    TO TJ-TRADE-ID.
048800     MOVE TO-TICKER-ID        TO TJ-TICKER-ID.
048900     MOVE TO-COMPANY-NAME     TO TJ-COMPANY-NAME.
049000     MOVE TO-TRADE-TYPE       TO TJ-TRADE-TYPE.
049100     MOVE TO-QUANTITY         TO TJ-QUANTITY.
049200     MOVE TO-PRICE            TO TJ-PRICE.
049300     MOVE WS-TOTAL-AMOUNT     TO TJ-TOTAL-AMOUNT.
049400     MOVE TO-TRADE-DATE       TO TJ-TRADE-DATE.
049500     MOVE TO-TRADE-TIME       TO TJ-TRADE-TIME.
049600     MOVE TO-TD-YEAR          TO TJ-TD-YEAR.
049700     MOVE TO-TD-MONTH         TO TJ-TD-MONTH.
049800     STRING TO-TD-YEAR '-' TO-TD-MONTH DELIMITED BY SIZE
049900         INTO TJ-MONTH.
050000     SET TJ-STATUS-SUCCESS    TO TRUE.
050100     MOVE WS-ERROR-MESSAGE    TO TJ-MESSAGE.
050200     WRITE TJ-FILE-LINE FROM TRADE-JRNL-REC.
050300 600-JOURNAL-SUCCESS-EXIT.
050400     EXIT.
050500*
050600 610-JOURNAL-ERROR.
050700     ADD 1 TO WS-NEXT-TRADE-ID.
050800     MOVE WS-NEXT-TRADE-ID    TO TJ-TRADE-ID.
050900     MOVE TO-TICKER-ID        TO TJ-TICKER-ID.
051000     MOVE TO-COMPANY-NAME     TO TJ-COMPANY-NAME.
051100     MOVE TO-TRADE-TYPE       TO TJ-TRADE-TYPE.
051200     MOVE TO-QUANTITY         TO TJ-QUANTITY.
051300     MOVE TO-PRICE            TO TJ-PRICE.
051400     COMPUTE TJ-TOTAL-AMOUNT ROUNDED = TO-QUANTITY * TO-PRICE.
051500     MOVE TO-TRADE-DATE       TO TJ-TRADE-DATE.
051600     MOVE TO-TRADE-TIME       TO TJ-TRADE-TIME.
051700     STRING TO-TD-YEAR '-' TO-TD-MONTH DELIMITED BY SIZE
051800         INTO TJ-MONTH.
051900     SET TJ-STATUS-ERROR      TO TRUE.
052000     MOVE WS-ERROR-MESSAGE    TO TJ-MESSAGE.
052100     WRITE TJ-FILE-LINE FROM TRADE-JRNL-REC.
052200 610-JOURNAL-ERROR-EXIT.
052300     EXIT.
052400*
052500 700-WRITE-PORTFOLIO-TABLE.
052600     MOVE ZERO TO PF-TBL-SUB.
052700     PERFORM 710-WRITE-ONE-ENTRY THRU 710-WRITE-ONE-ENTRY-EXIT
052800         VARYING PF-TBL-SUB FROM 1 BY 1
052900         UNTIL PF-TBL-SUB > PF-TBL-ENTRY-COUNT.
053000 700-WRITE-PORTFOLIO-TABLE-EXIT.
053100     EXIT.
053200*
053300 710-WRITE-ONE-ENTRY.
053400     IF PF-TBL-ACTIVE(PF-TBL-SUB)
053500         MOVE PF-TBL-TICKER-ID(PF-TBL-SUB)     TO PF-TICKER-ID
053600         MOVE PF-TBL-COMPANY-NAME(PF-TBL-SUB)  TO PF-COMPANY-NAME
053700         MOVE PF-TBL-QUANTITY(PF-TBL-SUB) TO PF-TOTAL-QUANTITY
053800         MOVE PF-TBL-AVG-PRICE(PF-TBL-SUB)     TO PF-AVERAGE-PRICE
053900         MOVE PF-TBL-CURRENT-VALUE(PF-TBL-SUB) TO PF-CURRENT-VALUE
054000         MOVE PF-TBL-LAST-UPDATED(PF-TBL-SUB)  TO PF-LAST-UPDATED
054100         MOVE PF-TBL-CREATED-AT(PF-TBL-SUB)    TO PF-CREATED-AT
054200         WRITE PORTFOLIO-OUT-REC FROM PORTFOLIO-REC
054300     END-IF.
054400 710-WRITE-ONE-ENTRY-EXIT.
054500     EXIT.
054600*
054700 900-CLOSE-FILES.
054800     CLOSE PORTFOLIO-MASTER-IN.
054900     CLOSE TRADE-ORDER-FILE.
055000     CLOSE PORTFOLIO-MASTER-OUT.
055100     CLOSE TRADE-JOURNAL-FILE.
