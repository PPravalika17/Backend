000100*****************************************************************
000200* Author: D. PRUITT
000300* Date: 04/17/01
000400* Purpose: NIGHTLY PORTFOLIO PERFORMANCE REPORT.  READS THE
000500*        : PORTFOLIO MASTER, THE TRADE JOURNAL AND THE PRICE
000600*        : FILE, THEN PRINTS TOTALS, PROFIT/LOSS, MARKET
000700*        : SENTIMENT, PER-STOCK DETAIL, A 12-MONTH TREND, AND
000800*        : THE TOP GAINERS AND LOSERS FOR MANAGEMENT REVIEW.
000900* Tectonics: COBC
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID.    PFRPTGEN.
001400 AUTHOR.        D. PRUITT.
001500 INSTALLATION.  SUNBELT SECURITIES CORP - DATA PROCESSING.
001600 DATE-WRITTEN.  04/17/01.
001700 DATE-COMPILED.
001800 SECURITY.      SUNBELT SECURITIES CORP - INTERNAL USE ONLY.
001900*
002000*-----------------------------------------------------------------
002100*    CHANGE LOG
002200*-----------------------------------------------------------------
002300*    04/17/01  DJP  ORIGINAL PROGRAM.  REPLACES THE MANUAL
002400*                   SPREADSHEET THE TRADING DESK BUILT EACH
002500*                   NIGHT.  PF-311.
002600*    09/14/01  DJP  ADDED THE TOP GAINERS/LOSERS SECTION PER
002700*                   MANAGEMENT REQUEST.  PF-318.
002800*    02/06/02  RMP  MONTHLY TREND NOW COVERS A ROLLING 12 MONTHS
002900*                   INSTEAD OF CALENDAR YEAR TO DATE.  PF-324.
003000*    03/11/03  RMP  WIDENED THE JOURNAL FD TO MATCH THE ACTUAL
003100*                   TRADE-JRNL-REC LENGTH - THE OLD 175-BYTE SLOT
003200*                   WAS CLIPPING THE JOURNAL MESSAGE TEXT.  ALSO
003300*                   MOVED THE PAGE NUMBER, RANKING SUBSCRIPTS AND
003400*                   RUN TOTALS OFF OF THE ARTIFICIAL 01 GROUPS AND
003500*                   ONTO 77-LEVEL ITEMS, AND STOPPED PACKING THE
003600*                   BUY/SELL COUNTS - THIS SHOP HAS NEVER PACKED A
003700*                   RUN COUNTER.  PF-329.
003800*    08/10/03  RMP  TOP LOSERS NOW PRINT IN THE SAME DESCENDING
003900*                   P/L ORDER AS THE GAINERS - RANK 1 IS THE
004000*                   SMALLEST LOSS, RANK 3 THE BIGGEST - INSTEAD OF
004100*                   WORST-FIRST.  PF-333.
004200*    08/10/03  RMP  SEVERAL LINES RAN PAST COLUMN 72 AND WOULD NOT
004300*                   COMPILE - WRAPPED THE MOVE/COMPUTE/STRING/
004400*                   WRITE STATEMENTS ONTO A CONTINUING LINE, AND
004500*                   SHORTENED THE OPEN-ERROR DISPLAY LITERAL.
004600*                   PF-333.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900*-----------------------*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  SUNBELT-3090.
005200 OBJECT-COMPUTER.  SUNBELT-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON DEBUG-TRACE-ON
005600            OFF DEBUG-TRACE-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PORTFOLIO-MASTER-IN ASSIGN TO PORTFIN
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-PFIN-STATUS.
006300*
006400     SELECT TRADE-JOURNAL-FILE ASSIGN TO TRDJRNL
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-TJ-STATUS.
006700*
006800     SELECT PRICE-FILE ASSIGN TO PRICEIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-PR-STATUS.
007100*
007200     SELECT REPORT-FILE ASSIGN TO RPTOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-RPT-STATUS.
007500*
007600 DATA DIVISION.
007700*-----------------------*
007800 FILE SECTION.
007900*
008000 FD  PORTFOLIO-MASTER-IN
008100     RECORDING MODE F
008200     RECORD CONTAINS 130 CHARACTERS.
008300 COPY PORTFCP.
008400*
008500 FD  TRADE-JOURNAL-FILE.
008600 01  TJ-FILE-LINE                    PIC X(199).
008700*
008800 FD  PRICE-FILE.
008900 01  PR-FILE-LINE                    PIC X(40).
009000*
009100 FD  REPORT-FILE
009200     RECORDING MODE F
009300     RECORD CONTAINS 132 CHARACTERS
009400     LINAGE IS 58 WITH FOOTING AT 54.
009500 01  RPT-LINE                        PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  WS-FILE-STATUSES.
010000     05  WS-PFIN-STATUS              PIC X(02) VALUE SPACES.
010100     05  WS-TJ-STATUS                PIC X(02) VALUE SPACES.
010200     05  WS-PR-STATUS                PIC X(02) VALUE SPACES.
010300     05  WS-RPT-STATUS               PIC X(02) VALUE SPACES.
010400*
010500 01  WS-SWITCHES.
010600     05  WS-PFIN-EOF-SW              PIC X     VALUE 'N'.
010700         88  WS-PFIN-EOF                       VALUE 'Y'.
010800     05  WS-TJ-EOF-SW                PIC X     VALUE 'N'.
010900         88  WS-TJ-EOF                         VALUE 'Y'.
011000     05  WS-PR-EOF-SW                PIC X     VALUE 'N'.
011100         88  WS-PR-EOF                         VALUE 'Y'.
011200*
011300 01  SYSTEM-DATE-AND-TIME.
011400     05  CURRENT-DATE.
011500         10  CURRENT-YEAR             PIC 9(04).
011600         10  CURRENT-MONTH            PIC 9(02).
011700         10  CURRENT-DAY              PIC 9(02).
011800     05  CURRENT-TIME.
011900         10  CURRENT-HOUR             PIC 9(02).
012000         10  CURRENT-MINUTE           PIC 9(02).
012100         10  CURRENT-SECOND           PIC 9(02).
012200         10  CURRENT-HNDSEC           PIC 9(02).
012300*
012400 01  WS-RUN-DATE-EDIT.
012500     05  WS-RD-MONTH                 PIC 99.
012600     05  FILLER                      PIC X    VALUE '/'.
012700     05  WS-RD-DAY                   PIC 99.
012800     05  FILLER                      PIC X    VALUE '/'.
012900     05  WS-RD-YEAR                  PIC 9(04).
013000*
013100 COPY PFTBLCP.
013200 COPY PRICECP.
013300 COPY TRDJCP.
013400*
013500*    PARALLEL PERFORMANCE TABLE.  ENTRY N HERE CORRESPONDS TO
013600*    ENTRY N OF PF-TABLE - PF-324.  KEPT SEPARATE FROM PFTBLCP
013700*    SO THE COPYBOOK STAYS THE SAME SHAPE THE OTHER TWO PROGRAMS
013800*    CARRY.
013900*
014000 01  STOCK-PERFORMANCE-TABLE.
014100     05  SP-ENTRY OCCURS 3000 TIMES.
014200         10  SP-CURRENT-PRICE        PIC S9(9)V99   VALUE ZERO.
014300         10  SP-INVESTMENT           PIC S9(13)V99  VALUE ZERO.
014400         10  SP-CURRENT-VALUE        PIC S9(13)V99  VALUE ZERO.
014500         10  SP-PROFIT-LOSS          PIC S9(13)V99  VALUE ZERO.
014600*        PF-324 - WHOLE/CENTS BREAKOUT FOR THE EDITED P/L COLUMN.
014700         10  SP-PL-ALT REDEFINES SP-PROFIT-LOSS.
014800             15  SP-PL-WHOLE         PIC S9(11).
014900             15  SP-PL-CENTS         PIC 99.
015000         10  SP-PL-PERCENT           PIC S9(5)V99   VALUE ZERO.
015100         10  SP-HAS-PRICE-SW         PIC X          VALUE 'N'.
015200             88  SP-HAS-PRICE                       VALUE 'Y'.
015300         10  SP-PICKED-SW            PIC X          VALUE 'N'.
015400             88  SP-PICKED                          VALUE 'Y'.
015500*
015600*    RUN TOTALS BELOW ARE FREE-STANDING SCALARS, CARRIED AT THE
015700*    77 LEVEL RATHER THAN UNDER AN ARTIFICIAL 01 - THE WAY THIS
015800*    SHOP HAS ALWAYS CARRIED A STANDALONE COUNTER OR ACCUMULATOR.
015900*    RUN COUNTS STAY PLAIN ZONED FIELDS AND DOLLAR TOTALS STAY
016000*    ZONED DISPLAY - THIS SHOP HAS NEVER PACKED EITHER ONE.
016100*    PF-329.
016200*
016300 77  WS-TOTAL-STOCKS                 PIC S9(4)  COMP VALUE ZERO.
016400 77  WS-TOTAL-INVESTMENT             PIC S9(13)V99 VALUE ZERO.
016500 77  WS-TOTAL-CURRENT-VALUE          PIC S9(13)V99 VALUE ZERO.
016600 77  WS-TOTAL-PROFIT-LOSS            PIC S9(13)V99 VALUE ZERO.
016700 77  WS-TOTAL-PL-PERCENT             PIC S9(5)V99 VALUE ZERO.
016800 77  WS-SENTIMENT                    PIC X(08) VALUE SPACES.
016900     88  WS-SENTIMENT-BULLISH VALUE 'BULLISH '.
017000     88  WS-SENTIMENT-BEARISH VALUE 'BEARISH '.
017100     88  WS-SENTIMENT-NEUTRAL VALUE 'NEUTRAL '.
017200 77  WS-BUY-COUNT                    PIC S9(9) VALUE ZERO.
017300 77  WS-BUY-AMOUNT                   PIC S9(11)V99 VALUE ZERO.
017400 77  WS-SELL-COUNT                   PIC S9(9) VALUE ZERO.
017500 77  WS-SELL-AMOUNT                  PIC S9(11)V99 VALUE ZERO.
017600*
017700*    ROLLING 12-MONTH TREND TABLE, OLDEST MONTH IN SUBSCRIPT 1 -
017800*    PF-324.  THE ASSUMED-PROFIT HEURISTIC IS 5% OF EACH MONTH'S
017900*    SELL VOLUME, PER THE TRADING DESK'S OWN RULE OF THUMB.
018000*
018100 01  MONTHLY-TREND-TABLE.
018200     05  MN-ENTRY OCCURS 12 TIMES.
018300         10  MN-KEY                  PIC X(07).
018400         10  MN-LABEL                PIC X(09).
018500         10  MN-AMOUNT               PIC S9(11)V99  VALUE ZERO.
018600*
018700 01  WS-MONTH-NAMES.
018800     05  FILLER PIC X(36)
018900         VALUE 'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
019000 01  WS-MONTH-NAMES-TBL REDEFINES WS-MONTH-NAMES.
019100     05  WS-MONTH-NAME OCCURS 12 TIMES PIC X(03).
019200*
019300*    TOP-THREE GAINERS AND LOSERS - PF-318.
019400*
019500 01  GAINER-TABLE.
019600     05  GL-GAIN-ENTRY OCCURS 3 TIMES.
019700         10  GL-GAIN-TICKER          PIC X(20)      VALUE SPACES.
019800         10  GL-GAIN-COMPANY         PIC X(30)      VALUE SPACES.
019900         10  GL-GAIN-PL              PIC S9(13)V99  VALUE ZERO.
020000*
020100 01  LOSER-TABLE.
020200     05  GL-LOSE-ENTRY OCCURS 3 TIMES.
020300         10  GL-LOSE-TICKER          PIC X(20)      VALUE SPACES.
020400         10  GL-LOSE-COMPANY         PIC X(30)      VALUE SPACES.
020500         10  GL-LOSE-PL              PIC S9(13)V99  VALUE ZERO.
020600*
020700*    RANKING SUBSCRIPTS AND WORK POINTERS BELOW ARE FREE-STANDING
020800*    SCALARS, CARRIED AT THE 77 LEVEL RATHER THAN UNDER AN
020900*    ARTIFICIAL 01 - THE WAY THIS SHOP HAS ALWAYS CARRIED A
021000*    STANDALONE SUBSCRIPT OR POINTER.  PF-329.
021100*
021200 77  WS-RANK-SUB                     PIC S9(4) COMP VALUE ZERO.
021300 77  WS-BEST-SUB                     PIC S9(4) COMP VALUE ZERO.
021400 77  WS-BEST-PL                      PIC S9(13)V99  VALUE ZERO.
021500*
021600 77  WS-LOOKUP-TICKER                PIC X(20).
021700 77  WS-SPLIT-LINE                   PIC X(150).
021800 77  WS-SPLIT-PTR                    PIC S9(4) COMP VALUE 1.
021900*
022000 01  WS-PRICE-FIELDS.
022100     05  WS-PR-TICKER-X              PIC X(20).
022200     05  WS-PR-PRICE-X               PIC X(12).
022300*
022400 77  WS-PAGE-NUMBER                  PIC S9(5) COMP VALUE ZERO.
022500 77  WS-PAGE-NUMBER-ED               PIC ZZZ9.
022600 77  WS-BUILD-YEAR                   PIC 9(04).
022700 77  WS-BUILD-MONTH                  PIC 9(02).
022800*
022900*-----------------------------------------------------------------
023000*    PRINT LINE LAYOUTS - PF-311/PF-318/PF-324.  MOVED TO
023100*    RPT-LINE BY THE PRINT PARAGRAPHS BELOW.  KEPT AS SEPARATE
023200*    01-LEVELS, THE WAY THIS SHOP HAS ALWAYS CARRIED PRINT LINES,
023300*    RATHER THAN AS A REDEFINES OF RPT-LINE ITSELF.
023400*-----------------------------------------------------------------
023500*
023600 01  COLUMN-HEADING-1.
023700     05  FILLER  PIC X(60) VALUE
023800         '  TICKER              COMPANY QUANTITY'.
023900     05  FILLER  PIC X(60) VALUE
024000         '     AVG PRICE    CUR PRICE          P/L    P/L %'.
024100     05  FILLER  PIC X(12) VALUE SPACES.
024200*
024300 01  COLUMN-HEADING-2.
024400     05  FILLER  PIC X(120) VALUE ALL '-'.
024500     05  FILLER  PIC X(12) VALUE SPACES.
024600*
024700 01  SUMMARY-LINE-1.
024800     05  FILLER PIC X(21) VALUE ' TOTAL STOCKS HELD: '.
024900     05  S1-TOTAL-STOCKS         PIC ZZZ9.
025000     05  FILLER PIC X(23) VALUE ' TOTAL INVESTMENT: $ '.
025100     05  S1-TOTAL-INVESTMENT     PIC Z,ZZZ,ZZZ,ZZ9.99-.
025200     05  FILLER PIC X(20) VALUE ' CURRENT VALUE: $ '.
025300     05  S1-TOTAL-CURRENT-VALUE  PIC Z,ZZZ,ZZZ,ZZ9.99-.
025400     05  FILLER                  PIC X(20) VALUE SPACES.
025500*
025600 01  SUMMARY-LINE-2.
025700     05  FILLER PIC X(23) VALUE ' TOTAL PROFIT/LOSS: $ '.
025800     05  S2-TOTAL-PL             PIC Z,ZZZ,ZZZ,ZZ9.99-.
025900     05  FILLER                  PIC X(09) VALUE '   PCT: '.
026000     05  S2-TOTAL-PL-PCT         PIC ZZ9.99-.
026100     05  FILLER                  PIC X(04) VALUE '%   '.
026200     05  FILLER                  PIC X(14) VALUE '  SENTIMENT: '.
026300     05  S2-SENTIMENT            PIC X(08).
026400     05  FILLER                  PIC X(20) VALUE SPACES.
026500*
026600 01  SUMMARY-LINE-3.
026700     05  FILLER                  PIC X(09) VALUE '  BUYS: '.
026800     05  S3-BUY-COUNT            PIC ZZZ9.
026900     05  FILLER                  PIC X(09) VALUE '  AMT: $ '.
027000     05  S3-BUY-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
027100     05  FILLER                  PIC X(11) VALUE '   SELLS: '.
027200     05  S3-SELL-COUNT           PIC ZZZ9.
027300     05  FILLER                  PIC X(09) VALUE '  AMT: $ '.
027400     05  S3-SELL-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
027500     05  FILLER                  PIC X(10) VALUE SPACES.
027600*
027700 01  DETAIL-LINE.
027800     05  FILLER                  PIC X(02) VALUE SPACES.
027900     05  DL-TICKER               PIC X(20).
028000     05  FILLER                  PIC X(02) VALUE SPACES.
028100     05  DL-COMPANY              PIC X(30).
028200     05  FILLER                  PIC X(02) VALUE SPACES.
028300     05  DL-QUANTITY             PIC ZZZ,ZZZ,ZZ9-.
028400     05  FILLER                  PIC X(02) VALUE SPACES.
028500     05  DL-AVG-PRICE            PIC ZZZ,ZZ9.99-.
028600     05  FILLER                  PIC X(02) VALUE SPACES.
028700     05  DL-CUR-PRICE            PIC ZZZ,ZZ9.99-.
028800     05  FILLER                  PIC X(02) VALUE SPACES.
028900     05  DL-PROFIT-LOSS          PIC ZZZ,ZZ9.99-.
029000     05  FILLER                  PIC X(02) VALUE SPACES.
029100     05  DL-PL-PERCENT           PIC ZZ9.99-.
029200     05  FILLER                  PIC X(10) VALUE SPACES.
029300*
029400 01  CONTROL-TOTAL-LINE.
029500     05  FILLER PIC X(20) VALUE ' GRAND TOTALS --> '.
029600     05  FILLER                  PIC X(14) VALUE 'INVESTMENT: $ '.
029700     05  CT-TOTAL-INVESTMENT     PIC Z,ZZZ,ZZZ,ZZ9.99-.
029800     05  FILLER                  PIC X(15) VALUE ' CUR VALUE: $ '.
029900     05  CT-TOTAL-CURRENT-VALUE  PIC Z,ZZZ,ZZZ,ZZ9.99-.
030000     05  FILLER                  PIC X(09) VALUE '  P/L: $ '.
030100     05  CT-TOTAL-PL             PIC Z,ZZZ,ZZZ,ZZ9.99-.
030200     05  FILLER                  PIC X(10) VALUE SPACES.
030300*
030400 01  MONTH-LINE.
030500     05  FILLER                  PIC X(04) VALUE SPACES.
030600     05  ML-LABEL                PIC X(09).
030700     05  FILLER                  PIC X(04) VALUE SPACES.
030800     05  FILLER                  PIC X(24) VALUE
030900         'ESTIMATED PROFIT SHARE:'.
031000     05  ML-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
031100     05  FILLER                  PIC X(30) VALUE SPACES.
031200*
031300 01  GAIN-LOSE-LINE.
031400     05  FILLER                  PIC X(04) VALUE SPACES.
031500     05  GX-TICKER               PIC X(20).
031600     05  FILLER                  PIC X(02) VALUE SPACES.
031700     05  GX-COMPANY              PIC X(30).
031800     05  FILLER                  PIC X(02) VALUE SPACES.
031900     05  FILLER                  PIC X(06) VALUE 'P/L: $'.
032000     05  GX-PL                   PIC Z,ZZZ,ZZ9.99-.
032100     05  FILLER                  PIC X(20) VALUE SPACES.
032200*
032300 PROCEDURE DIVISION.
032400*-----------------------*
032500 000-MAIN.
032600*
032700     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
032800     ACCEPT CURRENT-TIME FROM TIME.
032900     MOVE CURRENT-MONTH TO WS-RD-MONTH.
033000     MOVE CURRENT-DAY   TO WS-RD-DAY.
033100     MOVE CURRENT-YEAR  TO WS-RD-YEAR.
033200*
033300     PERFORM 050-OPEN-FILES.
033400     PERFORM 100-LOAD-PORTFOLIO-TABLE
033500         THRU 100-LOAD-PORTFOLIO-TABLE-EXIT.
033600     PERFORM 250-LOAD-PRICE-TABLE
033700         THRU 250-LOAD-PRICE-TABLE-EXIT.
033800     PERFORM 280-BUILD-MONTH-TABLE
033900         THRU 280-BUILD-MONTH-TABLE-EXIT.
034000     PERFORM 300-LOAD-JOURNAL-TOTALS
034100         THRU 300-LOAD-JOURNAL-TOTALS-EXIT.
034200     PERFORM 400-COMPUTE-STOCK-PERFORMANCE
034300         THRU 400-COMPUTE-STOCK-PERFORMANCE-EXIT.
034400     PERFORM 450-COMPUTE-TOTALS-AND-SENTIMENT
034500         THRU 450-COMPUTE-TOTALS-AND-SENTIMENT-EXIT.
034600     PERFORM 550-RANK-GAINERS-LOSERS
034700         THRU 550-RANK-GAINERS-LOSERS-EXIT.
034800     PERFORM 600-PRINT-HEADINGS THRU 600-PRINT-HEADINGS-EXIT.
034900     PERFORM 610-PRINT-SUMMARY THRU 610-PRINT-SUMMARY-EXIT.
035000     PERFORM 620-PRINT-STOCK-DETAIL
035100         THRU 620-PRINT-STOCK-DETAIL-EXIT.
035200     PERFORM 630-PRINT-STOCK-TOTALS
035300         THRU 630-PRINT-STOCK-TOTALS-EXIT.
035400     PERFORM 640-PRINT-MONTHLY-TREND
035500         THRU 640-PRINT-MONTHLY-TREND-EXIT.
035600     PERFORM 650-PRINT-GAINERS THRU 650-PRINT-GAINERS-EXIT.
035700     PERFORM 660-PRINT-LOSERS THRU 660-PRINT-LOSERS-EXIT.
035800     PERFORM 900-CLOSE-FILES.
035900*
036000     DISPLAY 'PFRPTGEN - NORMAL END OF JOB'.
036100     STOP RUN.
036200*
036300 050-OPEN-FILES.
036400     OPEN INPUT  PORTFOLIO-MASTER-IN.
036500     OPEN INPUT  TRADE-JOURNAL-FILE.
036600     OPEN INPUT  PRICE-FILE.
036700     OPEN OUTPUT REPORT-FILE.
036800     IF WS-PFIN-STATUS NOT = '00' AND WS-PFIN-STATUS NOT = '05'
036900         DISPLAY 'PFRPTGEN - PORTFOLIO OPEN ERROR, STATUS = '
037000             WS-PFIN-STATUS
037100         MOVE 16 TO RETURN-CODE
037200         STOP RUN
037300     END-IF.
037400*
037500 100-LOAD-PORTFOLIO-TABLE.
037600     MOVE ZERO TO PF-TBL-ENTRY-COUNT.
037700     PERFORM 110-READ-PORTFOLIO-IN
037800         THRU 110-READ-PORTFOLIO-IN-EXIT.
037900     PERFORM 120-ADD-PORTFOLIO-ENTRY
038000         THRU 120-ADD-PORTFOLIO-ENTRY-EXIT
038100         UNTIL WS-PFIN-EOF
038200            OR PF-TBL-ENTRY-COUNT NOT < PF-TBL-MAX-ENTRIES.
038300     MOVE PF-TBL-ENTRY-COUNT TO WS-TOTAL-STOCKS.
038400 100-LOAD-PORTFOLIO-TABLE-EXIT.
038500     EXIT.
038600*
038700 110-READ-PORTFOLIO-IN.
038800     READ PORTFOLIO-MASTER-IN
038900         AT END SET WS-PFIN-EOF TO TRUE.
039000 110-READ-PORTFOLIO-IN-EXIT.
039100     EXIT.
039200*
039300 120-ADD-PORTFOLIO-ENTRY.
039400     ADD 1 TO PF-TBL-ENTRY-COUNT.
039500     MOVE PF-TICKER-ID TO PF-TBL-TICKER-ID(PF-TBL-ENTRY-COUNT).
039600     MOVE PF-COMPANY-NAME
039700        TO PF-TBL-COMPANY-NAME(PF-TBL-ENTRY-COUNT).
039800     MOVE PF-TOTAL-QUANTITY
039900        TO PF-TBL-QUANTITY(PF-TBL-ENTRY-COUNT).
040000     MOVE PF-AVERAGE-PRICE
040100        TO PF-TBL-AVG-PRICE(PF-TBL-ENTRY-COUNT).
040200     MOVE PF-CURRENT-VALUE
040300        TO PF-TBL-CURRENT-VALUE(PF-TBL-ENTRY-COUNT).
040400     MOVE PF-LAST-UPDATED
040500        TO PF-TBL-LAST-UPDATED(PF-TBL-ENTRY-COUNT).
040600     MOVE PF-CREATED-AT TO PF-TBL-CREATED-AT(PF-TBL-ENTRY-COUNT).
040700     SET PF-TBL-ACTIVE(PF-TBL-ENTRY-COUNT) TO TRUE.
040800     PERFORM 110-READ-PORTFOLIO-IN
040900        THRU 110-READ-PORTFOLIO-IN-EXIT.
041000 120-ADD-PORTFOLIO-ENTRY-EXIT.
041100     EXIT.
041200*
041300 150-FIND-TICKER.
041400     MOVE 'N' TO PF-TBL-FOUND-SW.
041500     MOVE ZERO TO PF-TBL-FOUND-SUB.
041600     MOVE ZERO TO PF-TBL-SUB.
041700     PERFORM 155-FIND-TICKER-STEP THRU 155-FIND-TICKER-STEP-EXIT
041800         UNTIL PF-TBL-FOUND
041900            OR PF-TBL-SUB NOT < PF-TBL-ENTRY-COUNT.
042000 150-FIND-TICKER-EXIT.
042100     EXIT.
042200*
042300 155-FIND-TICKER-STEP.
042400     ADD 1 TO PF-TBL-SUB.
042500     IF PF-TBL-TICKER-ID(PF-TBL-SUB) = WS-LOOKUP-TICKER
042600        AND PF-TBL-ACTIVE(PF-TBL-SUB)
042700         SET PF-TBL-FOUND TO TRUE
042800         MOVE PF-TBL-SUB TO PF-TBL-FOUND-SUB
042900     END-IF.
043000 155-FIND-TICKER-STEP-EXIT.
043100     EXIT.
043200*
043300 250-LOAD-PRICE-TABLE.
043400     MOVE ZERO TO PR-TBL-ENTRY-COUNT.
043500     PERFORM 255-READ-PRICE-LINE THRU 255-READ-PRICE-LINE-EXIT.
043600     PERFORM 260-ADD-PRICE-ENTRY
043700         THRU 260-ADD-PRICE-ENTRY-EXIT
043800         UNTIL WS-PR-EOF
043900            OR PR-TBL-ENTRY-COUNT NOT < PR-TBL-MAX-ENTRIES.
044000 250-LOAD-PRICE-TABLE-EXIT.
044100     EXIT.
044200*
044300 255-READ-PRICE-LINE.
044400     READ PRICE-FILE
044500         AT END SET WS-PR-EOF TO TRUE.
044600 255-READ-PRICE-LINE-EXIT.
044700     EXIT.
044800*
044900 260-ADD-PRICE-ENTRY.
045000     MOVE SPACES TO WS-PRICE-FIELDS.
045100     MOVE PR-FILE-LINE TO WS-SPLIT-LINE.
045200     MOVE 1 TO WS-SPLIT-PTR.
045300     UNSTRING WS-SPLIT-LINE DELIMITED BY ','
045400         INTO WS-PR-TICKER-X WS-PR-PRICE-X
045500         WITH POINTER WS-SPLIT-PTR
045600     END-UNSTRING.
045700     IF WS-PR-TICKER-X NOT = SPACES AND WS-PR-PRICE-X IS NUMERIC
045800         ADD 1 TO PR-TBL-ENTRY-COUNT
045900         MOVE WS-PR-TICKER-X
046000        TO PR-TBL-TICKER-ID(PR-TBL-ENTRY-COUNT)
046100         MOVE WS-PR-PRICE-X
046200        TO PR-TBL-CURRENT-PRICE(PR-TBL-ENTRY-COUNT)
046300     END-IF.
046400     PERFORM 255-READ-PRICE-LINE THRU 255-READ-PRICE-LINE-EXIT.
046500 260-ADD-PRICE-ENTRY-EXIT.
046600     EXIT.
046700*
046800 265-FIND-PRICE.
046900     MOVE 'N' TO PR-TBL-FOUND-SW.
047000     MOVE ZERO TO PR-TBL-SUB.
047100     PERFORM 267-FIND-PRICE-STEP THRU 267-FIND-PRICE-STEP-EXIT
047200         UNTIL PR-TBL-FOUND
047300            OR PR-TBL-SUB NOT < PR-TBL-ENTRY-COUNT.
047400 265-FIND-PRICE-EXIT.
047500     EXIT.
047600*
047700 267-FIND-PRICE-STEP.
047800     ADD 1 TO PR-TBL-SUB.
047900     IF PR-TBL-TICKER-ID(PR-TBL-SUB) = WS-LOOKUP-TICKER
048000         SET PR-TBL-FOUND TO TRUE
048100     END-IF.
048200 267-FIND-PRICE-STEP-EXIT.
048300     EXIT.
048400*
048500 280-BUILD-MONTH-TABLE.
048600*
048700*    PF-324 - BUILDS THE 12 ROLLING MONTH KEYS, OLDEST FIRST,
048800*    ENDING WITH THE CURRENT RUN MONTH.  MONTHS ARE WALKED
048900*    BACKWARDS FROM TODAY, THEN THE TABLE IS LEFT IN OLDEST-TO-
049000*    NEWEST ORDER BY BUILDING IT FROM SUBSCRIPT 12 DOWN TO 1.
049100*
049200     MOVE CURRENT-YEAR  TO WS-BUILD-YEAR.
049300     MOVE CURRENT-MONTH TO WS-BUILD-MONTH.
049400     PERFORM 285-BUILD-ONE-MONTH THRU 285-BUILD-ONE-MONTH-EXIT
049500         VARYING WS-RANK-SUB FROM 12 BY -1
049600         UNTIL WS-RANK-SUB < 1.
049700 280-BUILD-MONTH-TABLE-EXIT.
049800     EXIT.
049900*
050000 285-BUILD-ONE-MONTH.
050100     MOVE SPACES TO MN-KEY(WS-RANK-SUB) MN-LABEL(WS-RANK-SUB).
050200     STRING WS-BUILD-YEAR '-' WS-BUILD-MONTH DELIMITED BY SIZE
050300         INTO MN-KEY(WS-RANK-SUB).
050400     STRING WS-MONTH-NAME(WS-BUILD-MONTH) ' ' WS-BUILD-YEAR
050500         DELIMITED BY SIZE INTO MN-LABEL(WS-RANK-SUB).
050600     MOVE ZERO TO MN-AMOUNT(WS-RANK-SUB).
050700     IF WS-BUILD-MONTH = 1
050800         MOVE 12 TO WS-BUILD-MONTH
050900         SUBTRACT 1 FROM WS-BUILD-YEAR
051000     ELSE
051100         SUBTRACT 1 FROM WS-BUILD-MONTH
051200     END-IF.
051300 285-BUILD-ONE-MONTH-EXIT.
051400     EXIT.
051500*
051600 300-LOAD-JOURNAL-TOTALS.
051700     PERFORM 305-READ-JOURNAL-LINE
051800        THRU 305-READ-JOURNAL-LINE-EXIT.
051900     PERFORM 310-APPLY-JOURNAL-LINE
052000         THRU 310-APPLY-JOURNAL-LINE-EXIT
052100         UNTIL WS-TJ-EOF.
052200 300-LOAD-JOURNAL-TOTALS-EXIT.
052300     EXIT.
052400*
052500 305-READ-JOURNAL-LINE.
052600     READ TRADE-JOURNAL-FILE INTO TRADE-JRNL-REC
052700         AT END SET WS-TJ-EOF TO TRUE.
052800 305-READ-JOURNAL-LINE-EXIT.
052900     EXIT.
053000*
053100 310-APPLY-JOURNAL-LINE.
053200     IF TJ-STATUS-SUCCESS
053300         IF TJ-TRADE-TYPE = 'BUY '
053400             ADD 1 TO WS-BUY-COUNT
053500             ADD TJ-TOTAL-AMOUNT TO WS-BUY-AMOUNT
053600         ELSE
053700             ADD 1 TO WS-SELL-COUNT
053800             ADD TJ-TOTAL-AMOUNT TO WS-SELL-AMOUNT
053900             PERFORM 320-ADD-TO-MONTH-TREND
054000                 THRU 320-ADD-TO-MONTH-TREND-EXIT
054100         END-IF
054200     END-IF.
054300     PERFORM 305-READ-JOURNAL-LINE
054400        THRU 305-READ-JOURNAL-LINE-EXIT.
054500 310-APPLY-JOURNAL-LINE-EXIT.
054600     EXIT.
054700*
054800 320-ADD-TO-MONTH-TREND.
054900     MOVE ZERO TO WS-RANK-SUB.
055000     PERFORM 325-MATCH-MONTH-STEP THRU 325-MATCH-MONTH-STEP-EXIT
055100         VARYING WS-RANK-SUB FROM 1 BY 1
055200         UNTIL WS-RANK-SUB > 12.
055300 320-ADD-TO-MONTH-TREND-EXIT.
055400     EXIT.
055500*
055600 325-MATCH-MONTH-STEP.
055700     IF MN-KEY(WS-RANK-SUB) = TJ-MONTH
055800         COMPUTE MN-AMOUNT(WS-RANK-SUB) ROUNDED =
055900             MN-AMOUNT(WS-RANK-SUB) + (TJ-TOTAL-AMOUNT * 0.05)
056000     END-IF.
056100 325-MATCH-MONTH-STEP-EXIT.
056200     EXIT.
056300*
056400 400-COMPUTE-STOCK-PERFORMANCE.
056500     MOVE ZERO TO PF-TBL-SUB.
056600     PERFORM 410-COMPUTE-ONE-STOCK THRU 410-COMPUTE-ONE-STOCK-EXIT
056700         VARYING PF-TBL-SUB FROM 1 BY 1
056800         UNTIL PF-TBL-SUB > PF-TBL-ENTRY-COUNT.
056900 400-COMPUTE-STOCK-PERFORMANCE-EXIT.
057000     EXIT.
057100*
057200 410-COMPUTE-ONE-STOCK.
057300     IF PF-TBL-ACTIVE(PF-TBL-SUB)
057400         MOVE PF-TBL-TICKER-ID(PF-TBL-SUB) TO WS-LOOKUP-TICKER
057500         PERFORM 265-FIND-PRICE THRU 265-FIND-PRICE-EXIT
057600         IF PR-TBL-FOUND
057700             SET SP-HAS-PRICE(PF-TBL-SUB) TO TRUE
057800             MOVE PR-TBL-CURRENT-PRICE(PR-TBL-SUB)
057900                 TO SP-CURRENT-PRICE(PF-TBL-SUB)
058000         ELSE
058100             MOVE PF-TBL-AVG-PRICE(PF-TBL-SUB)
058200                 TO SP-CURRENT-PRICE(PF-TBL-SUB)
058300         END-IF
058400         COMPUTE SP-INVESTMENT(PF-TBL-SUB) =
058500             PF-TBL-AVG-PRICE(PF-TBL-SUB)
058600                 * PF-TBL-QUANTITY(PF-TBL-SUB)
058700         COMPUTE SP-CURRENT-VALUE(PF-TBL-SUB) =
058800             SP-CURRENT-PRICE(PF-TBL-SUB)
058900                 * PF-TBL-QUANTITY(PF-TBL-SUB)
059000         COMPUTE SP-PROFIT-LOSS(PF-TBL-SUB) =
059100             SP-CURRENT-VALUE(PF-TBL-SUB)
059200                 - SP-INVESTMENT(PF-TBL-SUB)
059300         IF SP-INVESTMENT(PF-TBL-SUB) NOT = ZERO
059400             COMPUTE SP-PL-PERCENT(PF-TBL-SUB) ROUNDED =
059500                 (SP-PROFIT-LOSS(PF-TBL-SUB) /
059600                     SP-INVESTMENT(PF-TBL-SUB)) * 100
059700         ELSE
059800             MOVE ZERO TO SP-PL-PERCENT(PF-TBL-SUB)
059900         END-IF
060000     END-IF.
060100 410-COMPUTE-ONE-STOCK-EXIT.
060200     EXIT.
060300*
060400 450-COMPUTE-TOTALS-AND-SENTIMENT.
060500     MOVE ZERO TO WS-TOTAL-INVESTMENT WS-TOTAL-CURRENT-VALUE
060600                  WS-TOTAL-PROFIT-LOSS.
060700     MOVE ZERO TO PF-TBL-SUB.
060800     PERFORM 455-ADD-ONE-STOCK-TOTAL
060900         THRU 455-ADD-ONE-STOCK-TOTAL-EXIT
061000         VARYING PF-TBL-SUB FROM 1 BY 1
061100         UNTIL PF-TBL-SUB > PF-TBL-ENTRY-COUNT.
061200     IF WS-TOTAL-INVESTMENT NOT = ZERO
061300         COMPUTE WS-TOTAL-PL-PERCENT ROUNDED =
061400             (WS-TOTAL-PROFIT-LOSS / WS-TOTAL-INVESTMENT) * 100
061500     ELSE
061600         MOVE ZERO TO WS-TOTAL-PL-PERCENT
061700     END-IF.
061800     IF WS-TOTAL-PL-PERCENT > 5
061900         SET WS-SENTIMENT-BULLISH TO TRUE
062000     ELSE IF WS-TOTAL-PL-PERCENT < -5
062100         SET WS-SENTIMENT-BEARISH TO TRUE
062200     ELSE
062300         SET WS-SENTIMENT-NEUTRAL TO TRUE
062400     END-IF.
062500 450-COMPUTE-TOTALS-AND-SENTIMENT-EXIT.
062600     EXIT.
062700*
062800 455-ADD-ONE-STOCK-TOTAL.
062900     IF PF-TBL-ACTIVE(PF-TBL-SUB)
063000         ADD SP-INVESTMENT(PF-TBL-SUB)    TO WS-TOTAL-INVESTMENT
063100         ADD SP-CURRENT-VALUE(PF-TBL-SUB)
063200        TO WS-TOTAL-CURRENT-VALUE
063300         ADD SP-PROFIT-LOSS(PF-TBL-SUB)   TO WS-TOTAL-PROFIT-LOSS
063400     END-IF.
063500 455-ADD-ONE-STOCK-TOTAL-EXIT.
063600     EXIT.
063700*
063800 550-RANK-GAINERS-LOSERS.
063900*
064000*    PF-318 - THREE PASSES PICK THE LARGEST REMAINING P/L FOR
064100*    GAINERS, THEN THREE MORE PASSES (WITH THE PICKED FLAGS
064200*    RESET) PICK THE LARGEST REMAINING NEGATIVE P/L FOR LOSERS -
064300*    I.E. RANK 1 IS THE SMALLEST LOSS AND RANK 3 IS THE BIGGEST,
064400*    THE SAME DESCENDING P/L ORDER USED FOR THE GAINERS.  PF-333.
064500*    THIS SHOP HAS NEVER USED THE SORT VERB FOR A TABLE THIS
064600*    SMALL.
064700*
064800     PERFORM 555-RESET-PICKED-FLAGS
064900         THRU 555-RESET-PICKED-FLAGS-EXIT.
065000     PERFORM 560-PICK-ONE-GAINER THRU 560-PICK-ONE-GAINER-EXIT
065100         VARYING WS-RANK-SUB FROM 1 BY 1
065200         UNTIL WS-RANK-SUB > 3.
065300     PERFORM 555-RESET-PICKED-FLAGS
065400         THRU 555-RESET-PICKED-FLAGS-EXIT.
065500     PERFORM 570-PICK-ONE-LOSER THRU 570-PICK-ONE-LOSER-EXIT
065600         VARYING WS-RANK-SUB FROM 1 BY 1
065700         UNTIL WS-RANK-SUB > 3.
065800 550-RANK-GAINERS-LOSERS-EXIT.
065900     EXIT.
066000*
066100 555-RESET-PICKED-FLAGS.
066200     MOVE ZERO TO PF-TBL-SUB.
066300     PERFORM 556-RESET-ONE-FLAG THRU 556-RESET-ONE-FLAG-EXIT
066400         VARYING PF-TBL-SUB FROM 1 BY 1
066500         UNTIL PF-TBL-SUB > PF-TBL-ENTRY-COUNT.
066600 555-RESET-PICKED-FLAGS-EXIT.
066700     EXIT.
066800*
066900 556-RESET-ONE-FLAG.
067000     SET SP-PICKED(PF-TBL-SUB) TO FALSE.
067100 556-RESET-ONE-FLAG-EXIT.
067200     EXIT.
067300*
067400 560-PICK-ONE-GAINER.
067500     MOVE ZERO TO WS-BEST-SUB.
067600     MOVE ZERO TO WS-BEST-PL.
067700     MOVE ZERO TO PF-TBL-SUB.
067800     PERFORM 562-SCAN-FOR-GAINER THRU 562-SCAN-FOR-GAINER-EXIT
067900         VARYING PF-TBL-SUB FROM 1 BY 1
068000         UNTIL PF-TBL-SUB > PF-TBL-ENTRY-COUNT.
068100     IF WS-BEST-SUB > ZERO
068200         MOVE PF-TBL-TICKER-ID(WS-BEST-SUB)
068300             TO GL-GAIN-TICKER(WS-RANK-SUB)
068400         MOVE PF-TBL-COMPANY-NAME(WS-BEST-SUB)
068500             TO GL-GAIN-COMPANY(WS-RANK-SUB)
068600         MOVE SP-PROFIT-LOSS(WS-BEST-SUB)
068700        TO GL-GAIN-PL(WS-RANK-SUB)
068800         SET SP-PICKED(WS-BEST-SUB) TO TRUE
068900     END-IF.
069000 560-PICK-ONE-GAINER-EXIT.
069100     EXIT.
069200*
069300 562-SCAN-FOR-GAINER.
069400     IF PF-TBL-ACTIVE(PF-TBL-SUB)
069500        AND NOT SP-PICKED(PF-TBL-SUB)
069600        AND SP-PROFIT-LOSS(PF-TBL-SUB) > ZERO
069700        AND (WS-BEST-SUB = ZERO
069800             OR SP-PROFIT-LOSS(PF-TBL-SUB) > WS-BEST-PL)
069900         MOVE PF-TBL-SUB TO WS-BEST-SUB
070000         MOVE SP-PROFIT-LOSS(PF-TBL-SUB) TO WS-BEST-PL
070100     END-IF.
070200 562-SCAN-FOR-GAINER-EXIT.
070300     EXIT.
070400*
070500 570-PICK-ONE-LOSER.
070600     MOVE ZERO TO WS-BEST-SUB.
070700     MOVE ZERO TO WS-BEST-PL.
070800     MOVE ZERO TO PF-TBL-SUB.
070900     PERFORM 572-SCAN-FOR-LOSER THRU 572-SCAN-FOR-LOSER-EXIT
071000         VARYING PF-TBL-SUB FROM 1 BY 1
071100         UNTIL PF-TBL-SUB > PF-TBL-ENTRY-COUNT.
071200     IF WS-BEST-SUB > ZERO
071300         MOVE PF-TBL-TICKER-ID(WS-BEST-SUB)
071400             TO GL-LOSE-TICKER(WS-RANK-SUB)
071500         MOVE PF-TBL-COMPANY-NAME(WS-BEST-SUB)
071600             TO GL-LOSE-COMPANY(WS-RANK-SUB)
071700         MOVE SP-PROFIT-LOSS(WS-BEST-SUB)
071800        TO GL-LOSE-PL(WS-RANK-SUB)
071900         SET SP-PICKED(WS-BEST-SUB) TO TRUE
072000     END-IF.
072100 570-PICK-ONE-LOSER-EXIT.
072200     EXIT.
072300*
072400 572-SCAN-FOR-LOSER.
072500     IF PF-TBL-ACTIVE(PF-TBL-SUB)
072600        AND NOT SP-PICKED(PF-TBL-SUB)
072700        AND SP-PROFIT-LOSS(PF-TBL-SUB) < ZERO
072800        AND (WS-BEST-SUB = ZERO
072900             OR SP-PROFIT-LOSS(PF-TBL-SUB) > WS-BEST-PL)
073000         MOVE PF-TBL-SUB TO WS-BEST-SUB
073100         MOVE SP-PROFIT-LOSS(PF-TBL-SUB) TO WS-BEST-PL
073200     END-IF.
073300 572-SCAN-FOR-LOSER-EXIT.
073400     EXIT.
073500*
073600 600-PRINT-HEADINGS.
073700     ADD 1 TO WS-PAGE-NUMBER.
073800     MOVE SPACES TO RPT-LINE.
073900     STRING 'SUNBELT SECURITIES CORP' DELIMITED BY SIZE
074000            '   PORTFOLIO PERFORMANCE REPORT   ' DELIMITED BY SIZE
074100            'RUN DATE: ' DELIMITED BY SIZE
074200            WS-RUN-DATE-EDIT DELIMITED BY SIZE
074300         INTO RPT-LINE.
074400     WRITE RPT-LINE AFTER ADVANCING TOP-OF-FORM.
074500     MOVE WS-PAGE-NUMBER TO WS-PAGE-NUMBER-ED.
074600     MOVE SPACES TO RPT-LINE.
074700     STRING 'PAGE ' DELIMITED BY SIZE
074800            WS-PAGE-NUMBER-ED DELIMITED BY SIZE
074900         INTO RPT-LINE.
075000     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
075100     MOVE SPACES TO RPT-LINE.
075200     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
075300 600-PRINT-HEADINGS-EXIT.
075400     EXIT.
075500*
075600 610-PRINT-SUMMARY.
075700     MOVE SPACES TO RPT-LINE.
075800     STRING 'SUMMARY' DELIMITED BY SIZE INTO RPT-LINE.
075900     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
076000     MOVE SPACES TO SUMMARY-LINE-1.
076100     MOVE WS-TOTAL-STOCKS         TO S1-TOTAL-STOCKS.
076200     MOVE WS-TOTAL-INVESTMENT     TO S1-TOTAL-INVESTMENT.
076300     MOVE WS-TOTAL-CURRENT-VALUE  TO S1-TOTAL-CURRENT-VALUE.
076400     WRITE RPT-LINE FROM SUMMARY-LINE-1 AFTER ADVANCING 1 LINE.
076500     MOVE SPACES TO SUMMARY-LINE-2.
076600     MOVE WS-TOTAL-PROFIT-LOSS    TO S2-TOTAL-PL.
076700     MOVE WS-TOTAL-PL-PERCENT     TO S2-TOTAL-PL-PCT.
076800     MOVE WS-SENTIMENT            TO S2-SENTIMENT.
076900     WRITE RPT-LINE FROM SUMMARY-LINE-2 AFTER ADVANCING 1 LINE.
077000     MOVE SPACES TO SUMMARY-LINE-3.
077100     MOVE WS-BUY-COUNT            TO S3-BUY-COUNT.
077200     MOVE WS-BUY-AMOUNT           TO S3-BUY-AMOUNT.
077300     MOVE WS-SELL-COUNT           TO S3-SELL-COUNT.
077400     MOVE WS-SELL-AMOUNT          TO S3-SELL-AMOUNT.
077500     WRITE RPT-LINE FROM SUMMARY-LINE-3 AFTER ADVANCING 1 LINE.
077600     MOVE SPACES TO RPT-LINE.
077700     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
077800     WRITE RPT-LINE FROM COLUMN-HEADING-1 AFTER ADVANCING 1 LINE.
077900     WRITE RPT-LINE FROM COLUMN-HEADING-2 AFTER ADVANCING 1 LINE.
078000 610-PRINT-SUMMARY-EXIT.
078100     EXIT.
078200*
078300 620-PRINT-STOCK-DETAIL.
078400     MOVE ZERO TO PF-TBL-SUB.
078500     PERFORM 625-PRINT-ONE-STOCK THRU 625-PRINT-ONE-STOCK-EXIT
078600         VARYING PF-TBL-SUB FROM 1 BY 1
078700         UNTIL PF-TBL-SUB > PF-TBL-ENTRY-COUNT.
078800 620-PRINT-STOCK-DETAIL-EXIT.
078900     EXIT.
079000*
079100 625-PRINT-ONE-STOCK.
079200     IF PF-TBL-ACTIVE(PF-TBL-SUB)
079300         MOVE SPACES TO DETAIL-LINE
079400         MOVE PF-TBL-TICKER-ID(PF-TBL-SUB)     TO DL-TICKER
079500         MOVE PF-TBL-COMPANY-NAME(PF-TBL-SUB)  TO DL-COMPANY
079600         MOVE PF-TBL-QUANTITY(PF-TBL-SUB)      TO DL-QUANTITY
079700         MOVE PF-TBL-AVG-PRICE(PF-TBL-SUB)     TO DL-AVG-PRICE
079800         MOVE SP-CURRENT-PRICE(PF-TBL-SUB)     TO DL-CUR-PRICE
079900         MOVE SP-PROFIT-LOSS(PF-TBL-SUB)       TO DL-PROFIT-LOSS
080000         MOVE SP-PL-PERCENT(PF-TBL-SUB)        TO DL-PL-PERCENT
080100         WRITE RPT-LINE FROM DETAIL-LINE
080200             AFTER ADVANCING 1 LINE
080300             AT EOP PERFORM 600-PRINT-HEADINGS THRU
080400                            600-PRINT-HEADINGS-EXIT
080500     END-IF.
080600 625-PRINT-ONE-STOCK-EXIT.
080700     EXIT.
080800*
080900 630-PRINT-STOCK-TOTALS.
081000     MOVE SPACES TO RPT-LINE.
081100     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
081200     MOVE SPACES TO CONTROL-TOTAL-LINE.
081300     MOVE WS-TOTAL-INVESTMENT    TO CT-TOTAL-INVESTMENT.
081400     MOVE WS-TOTAL-CURRENT-VALUE TO CT-TOTAL-CURRENT-VALUE.
081500     MOVE WS-TOTAL-PROFIT-LOSS   TO CT-TOTAL-PL.
081600     WRITE RPT-LINE FROM CONTROL-TOTAL-LINE
081700        AFTER ADVANCING 1 LINE.
081800 630-PRINT-STOCK-TOTALS-EXIT.
081900     EXIT.
082000*
082100 640-PRINT-MONTHLY-TREND.
082200     MOVE SPACES TO RPT-LINE.
082300     WRITE RPT-LINE AFTER ADVANCING 2 LINES.
082400     MOVE SPACES TO RPT-LINE.
082500     STRING 'MONTHLY PROFIT TREND (LAST 12 MONTHS)'
082600         DELIMITED BY SIZE
082700         INTO RPT-LINE.
082800     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
082900     MOVE ZERO TO WS-RANK-SUB.
083000     PERFORM 645-PRINT-ONE-MONTH THRU 645-PRINT-ONE-MONTH-EXIT
083100         VARYING WS-RANK-SUB FROM 1 BY 1
083200         UNTIL WS-RANK-SUB > 12.
083300 640-PRINT-MONTHLY-TREND-EXIT.
083400     EXIT.
083500*
083600 645-PRINT-ONE-MONTH.
083700     MOVE SPACES TO MONTH-LINE.
083800     MOVE MN-LABEL(WS-RANK-SUB)  TO ML-LABEL.
083900     MOVE MN-AMOUNT(WS-RANK-SUB) TO ML-AMOUNT.
084000     WRITE RPT-LINE FROM MONTH-LINE
084100         AFTER ADVANCING 1 LINE
084200         AT EOP PERFORM 600-PRINT-HEADINGS
084300        THRU 600-PRINT-HEADINGS-EXIT.
084400 645-PRINT-ONE-MONTH-EXIT.
084500     EXIT.
084600*
084700 650-PRINT-GAINERS.
084800     MOVE SPACES TO RPT-LINE.
084900     WRITE RPT-LINE AFTER ADVANCING 2 LINES.
085000     MOVE SPACES TO RPT-LINE.
085100     STRING 'TOP GAINERS' DELIMITED BY SIZE INTO RPT-LINE.
085200     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
085300     MOVE ZERO TO WS-RANK-SUB.
085400     PERFORM 655-PRINT-ONE-GAINER THRU 655-PRINT-ONE-GAINER-EXIT
085500         VARYING WS-RANK-SUB FROM 1 BY 1
085600         UNTIL WS-RANK-SUB > 3.
085700 650-PRINT-GAINERS-EXIT.
085800     EXIT.
085900*
086000 655-PRINT-ONE-GAINER.
086100     IF GL-GAIN-TICKER(WS-RANK-SUB) NOT = SPACES
086200         MOVE SPACES TO GAIN-LOSE-LINE
086300         MOVE GL-GAIN-TICKER(WS-RANK-SUB)  TO GX-TICKER
086400         MOVE GL-GAIN-COMPANY(WS-RANK-SUB) TO GX-COMPANY
086500         MOVE GL-GAIN-PL(WS-RANK-SUB)      TO GX-PL
086600         WRITE RPT-LINE FROM GAIN-LOSE-LINE AFTER ADVANCING 1 LINE
086700     END-IF.
086800 655-PRINT-ONE-GAINER-EXIT.
086900     EXIT.
087000*
087100 660-PRINT-LOSERS.
087200     MOVE SPACES TO RPT-LINE.
087300     WRITE RPT-LINE AFTER ADVANCING 2 LINES.
087400     MOVE SPACES TO RPT-LINE.
087500     STRING 'TOP LOSERS' DELIMITED BY SIZE INTO RPT-LINE.
087600     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
087700     MOVE ZERO TO WS-RANK-SUB.
087800     PERFORM 665-PRINT-ONE-LOSER THRU 665-PRINT-ONE-LOSER-EXIT
087900         VARYING WS-RANK-SUB FROM 1 BY 1
088000         UNTIL WS-RANK-SUB > 3.
088100 660-PRINT-LOSERS-EXIT.
088200     EXIT.
088300*
088400 665-PRINT-ONE-LOSER.
088500     IF GL-LOSE-TICKER(WS-RANK-SUB) NOT = SPACES
088600         MOVE SPACES TO GAIN-LOSE-LINE
088700         MOVE GL-LOSE-TICKER(WS-RANK-SUB)  TO GX-TICKER
088800         MOVE GL-LOSE-COMPANY(WS-RANK-SUB) TO GX-COMPANY
088900         MOVE GL-LOSE-PL(WS-RANK-SUB)      TO GX-PL
089000         WRITE RPT-LINE FROM GAIN-LOSE-LINE AFTER ADVANCING 1 LINE
089100     END-IF.
089200 665-PRINT-ONE-LOSER-EXIT.
089300     EXIT.
089400*
089500 900-CLOSE-FILES.
089600     CLOSE PORTFOLIO-MASTER-IN.
089700     CLOSE TRADE-JOURNAL-FILE.
089800     CLOSE PRICE-FILE.
089900     CLOSE REPORT-FILE.
