000100*****************************************************************
000200*
000300*    COPYBOOK    PFTBLCP
000400*    SUNBELT SECURITIES CORP - DATA PROCESSING DIVISION
000500*
000600*    IN-MEMORY MIRROR OF THE PORTFOLIO MASTER, LOADED ONCE AT
000700*    THE START OF A RUN BY THE "100-LOAD-PORTFOLIO-TABLE"
000800*    PARAGRAPH THAT EACH CALLING PROGRAM CARRIES.  THE TABLE IS
000900*    SEARCHED SEQUENTIALLY (THIS SHOP HAS NEVER BEEN A DL/I OR
001000*    IDMS SITE ON THE BROKERAGE SIDE - EVERYTHING IS FLAT FILES
001100*    AND TABLE LOOKUPS) BY THE "150-FIND-TICKER" PARAGRAPH THAT
001200*    EACH CALLING PROGRAM ALSO CARRIES.
001300*
001400*    PF-TBL-MAX-ENTRIES CONTROLS THE SIZE OF THE TABLE.  IT WAS
001500*    RAISED ONCE, SEE THE LOG BELOW - IF THE HOUSE EVER LISTS
001600*    MORE THAN 3000 SYMBOLS AT ONCE THIS WILL NEED TO MOVE
001700*    AGAIN.
001800*
001900*-----------------------------------------------------------------
002000*    CHANGE LOG
002100*-----------------------------------------------------------------
002200*    03/14/88  JAH  ORIGINAL TABLE, 500 ENTRIES, PF-114.
002300*    02/18/95  KDM  RAISED TO 3000 ENTRIES - RAN OUT OF ROOM ON
002400*                   THE YEAR-END REBALANCE RUN.  PF-268.
002500*    04/17/01  DJP  ADDED PF-TBL-AVG-PRICE-ALT REDEFINES FOR THE
002600*                   REPORT WRITER'S WHOLE-DOLLAR COLUMN.  PF-311.
002700*-----------------------------------------------------------------
002800 01  PF-TABLE-CONTROLS.
002900     05  PF-TBL-MAX-ENTRIES          PIC S9(4) COMP  VALUE 3000.
003000     05  PF-TBL-ENTRY-COUNT          PIC S9(4) COMP  VALUE ZERO.
003100     05  PF-TBL-SUB                  PIC S9(4) COMP  VALUE ZERO.
003200     05  PF-TBL-FOUND-SUB            PIC S9(4) COMP  VALUE ZERO.
003300     05  PF-TBL-FOUND-SW             PIC X            VALUE 'N'.
003400         88  PF-TBL-FOUND                             VALUE 'Y'.
003500         88  PF-TBL-NOT-FOUND                         VALUE 'N'.
003600     05  FILLER                      PIC X(09) VALUE SPACES.
003700*
003800 01  PF-TABLE.
003900     05  PF-TBL-ENTRY OCCURS 3000 TIMES.
004000         10  PF-TBL-TICKER-ID        PIC X(20).
004100         10  PF-TBL-COMPANY-NAME     PIC X(30).
004200         10  PF-TBL-QUANTITY         PIC S9(9).
004300         10  PF-TBL-AVG-PRICE        PIC S9(9)V99.
004400*        PF-311 - WHOLE-DOLLAR / CENTS BREAKOUT OF THE AVERAGE
004500*        PRICE FOR THE PERFORMANCE REPORT'S EDITED COLUMNS.
004600         10  PF-TBL-AVG-PRICE-ALT REDEFINES PF-TBL-AVG-PRICE.
004700             15  PF-TBL-AVG-PRICE-WHOLE   PIC S9(9).
004800             15  PF-TBL-AVG-PRICE-CENTS   PIC 99.
004900         10  PF-TBL-CURRENT-VALUE    PIC S9(11)V99.
005000         10  PF-TBL-LAST-UPDATED     PIC X(19).
005100         10  PF-TBL-CREATED-AT       PIC X(19).
005200         10  PF-TBL-DELETE-SW        PIC X.
005300             88  PF-TBL-DELETED                     VALUE 'Y'.
005400             88  PF-TBL-ACTIVE                       VALUE 'N'.
005500         10  FILLER                  PIC X(08).
