000100*****************************************************************
000200*
000300*    COPYBOOK    TRDJCP
000400*    SUNBELT SECURITIES CORP - DATA PROCESSING DIVISION
000500*
000600*    TRADE JOURNAL OUTPUT RECORD.  ONE LINE IS WRITTEN PER
000700*    TRADE ORDER READ BY TRDEXEC, WHETHER THE ORDER WAS ACCEPTED
000800*    OR REJECTED.  PFRPTGEN READS THE SAME LAYOUT BACK IN TO
000900*    ROLL UP BUY/SELL COUNTS, AMOUNTS AND THE MONTHLY TREND.
001000*
001100*-----------------------------------------------------------------
001200*    CHANGE LOG
001300*-----------------------------------------------------------------
001400*    05/09/89  JAH  ORIGINAL LAYOUT, TE-002.
001500*    06/22/93  KDM  ADDED TJ-MONTH FOR THE NEW TREND REPORT
001600*                   REQUESTED BY TRADING DESK.  TE-097.
001700*    09/09/98  TCS  Y2K - TJ-TRADE-DATE NOW CCYY-MM-DD, TJ-MONTH
001800*                   NOW CCYY-MM.  TE-118.
001900*    08/10/03  RMP  TJ-TRADE-DATE-NUM REDEFINES BELOW WAS MIS-
002000*                   KEYED AT THE 01 LEVEL AND WOULD NOT COMPILE -
002100*                   RECAST AT 05 TO MATCH TJ-TRADE-DATE.  PF-333.
002200*-----------------------------------------------------------------
002300 01  TRADE-JRNL-REC.
002400     05  TJ-TRADE-ID                 PIC 9(09).
002500     05  FILLER                      PIC X VALUE SPACE.
002600     05  TJ-TICKER-ID                PIC X(20).
002700     05  FILLER                      PIC X VALUE SPACE.
002800     05  TJ-COMPANY-NAME             PIC X(30).
002900     05  FILLER                      PIC X VALUE SPACE.
003000     05  TJ-TRADE-TYPE               PIC X(04).
003100     05  FILLER                      PIC X VALUE SPACE.
003200     05  TJ-QUANTITY                 PIC S9(9).
003300     05  FILLER                      PIC X VALUE SPACE.
003400     05  TJ-PRICE                    PIC S9(9)V99.
003500     05  FILLER                      PIC X VALUE SPACE.
003600     05  TJ-TOTAL-AMOUNT             PIC S9(11)V99.
003700     05  FILLER                      PIC X VALUE SPACE.
003800     05  TJ-TRADE-DATE               PIC X(10).
003900     05  FILLER                      PIC X VALUE SPACE.
004000     05  TJ-TRADE-TIME               PIC X(08).
004100     05  FILLER                      PIC X VALUE SPACE.
004200     05  TJ-MONTH                    PIC X(07).
004300     05  FILLER                      PIC X VALUE SPACE.
004400     05  TJ-STATUS                   PIC X(07).
004500         88  TJ-STATUS-SUCCESS                    VALUE 'SUCCESS'.
004600         88  TJ-STATUS-ERROR                      VALUE 'ERROR  '.
004700     05  FILLER                      PIC X VALUE SPACE.
004800     05  TJ-MESSAGE                  PIC X(60).
004900*
005000*    TE-118 - NUMERIC BREAKOUT OF TJ-TRADE-DATE, USED WHEN THE
005100*    REPORT WRITER NEEDS TO COMPARE A JOURNAL ENTRY'S MONTH
005200*    AGAINST THE ROLLING 12-MONTH TREND WINDOW.
005300*
005400     05  TJ-TRADE-DATE-NUM REDEFINES TJ-TRADE-DATE.
005500     05  TJ-TD-YEAR                  PIC 9(04).
005600     05  FILLER                      PIC X(01).
005700     05  TJ-TD-MONTH                 PIC 9(02).
005800     05  FILLER                      PIC X(01).
005900     05  TJ-TD-DAY                   PIC 9(02).
