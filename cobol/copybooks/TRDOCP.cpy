000100*****************************************************************
000200*
000300*    COPYBOOK    TRDOCP
000400*    SUNBELT SECURITIES CORP - DATA PROCESSING DIVISION
000500*
000600*    TRADE ORDER INPUT RECORD.  ORDERS ARRIVE FROM THE FRONT
000700*    OFFICE AS A LINE-SEQUENTIAL COMMA FILE - ONE ORDER PER
000800*    LINE, SEVEN FIELDS, NO HEADER ROW.  TRDEXEC UNSTRINGS EACH
000900*    LINE INTO TRADE-ORDER-REC BEFORE EDITING IT.
001000*
001100*-----------------------------------------------------------------
001200*    CHANGE LOG
001300*-----------------------------------------------------------------
001400*    05/09/89  JAH  ORIGINAL LAYOUT, TRADE ORDER FEED, TE-002.
001500*    11/02/90  RMP  WIDENED TO-COMPANY-NAME TO 30, TE-041.
001600*    09/09/98  TCS  Y2K - TO-TRADE-DATE NOW CCYY-MM-DD.  TE-118.
001700*    08/10/03  RMP  TO-TRADE-DATE-NUM REDEFINES BELOW WAS MIS-
001800*                   KEYED AT THE 01 LEVEL AND WOULD NOT COMPILE -
001900*                   RECAST AT 05 TO MATCH TO-TRADE-DATE.  PF-333.
002000*-----------------------------------------------------------------
002100 01  TRADE-ORDER-REC.
002200     05  TO-TICKER-ID                PIC X(20).
002300     05  TO-COMPANY-NAME             PIC X(30).
002400     05  TO-TRADE-TYPE               PIC X(04).
002500         88  TO-TYPE-IS-BUY                        VALUE 'BUY '.
002600         88  TO-TYPE-IS-SELL                       VALUE 'SELL'.
002700     05  TO-QUANTITY                 PIC S9(9).
002800     05  TO-PRICE                    PIC S9(9)V99.
002900     05  TO-TRADE-DATE               PIC X(10).
003000     05  TO-TRADE-TIME               PIC X(08).
003100     05  FILLER                      PIC X(09).
003200*
003300*    TE-118 - NUMERIC BREAKOUT OF THE TRADE DATE, USED TO BUILD
003400*    TJ-MONTH (CCYY-MM) FOR THE JOURNAL WITHOUT RE-SCANNING THE
003500*    TEXT FORM EACH TIME.
003600*
003700     05  TO-TRADE-DATE-NUM REDEFINES TO-TRADE-DATE.
003800     05  TO-TD-YEAR                  PIC 9(04).
003900     05  FILLER                      PIC X(01).
004000     05  TO-TD-MONTH                 PIC 9(02).
004100     05  FILLER                      PIC X(01).
004200     05  TO-TD-DAY                   PIC 9(02).
