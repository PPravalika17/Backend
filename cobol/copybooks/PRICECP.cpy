000100*****************************************************************
000200*
000300*    COPYBOOK    PRICECP
000400*    SUNBELT SECURITIES CORP - DATA PROCESSING DIVISION
000500*
000600*    CURRENT-PRICE FEED, ONE LINE PER TICKER, LOADED INTO A
000700*    TABLE BY PFRPTGEN SO THE REPORT WRITER CAN LOOK UP TODAY'S
000800*    PRICE FOR EACH HELD POSITION WITHOUT REREADING THE FILE.
000900*    THIS REPLACES THE OLD ON-LINE QUOTE FEED THAT USED TO CALL
001000*    OUT TO THE EXCHANGE GATEWAY - SEE PF-297 BELOW.
001100*
001200*-----------------------------------------------------------------
001300*    CHANGE LOG
001400*-----------------------------------------------------------------
001500*    06/22/93  KDM  ORIGINAL LAYOUT FOR THE PERFORMANCE REPORT
001600*                   PROJECT.  PF-244.
001700*    02/11/97  RMP  RETIRED THE LIVE GATEWAY CALL - PRICES NOW
001800*                   COME IN ON A NIGHTLY FLAT FILE INSTEAD.
001900*                   PF-297.
002000*-----------------------------------------------------------------
002100 01  PRICE-REC.
002200     05  PR-TICKER-ID                PIC X(20).
002300     05  PR-CURRENT-PRICE            PIC S9(9)V99.
002400     05  FILLER                      PIC X(09).
002500*
002600 01  PR-TABLE-CONTROLS.
002700     05  PR-TBL-ENTRY-COUNT          PIC S9(4) COMP  VALUE ZERO.
002800     05  PR-TBL-MAX-ENTRIES          PIC S9(4) COMP  VALUE 3000.
002900     05  PR-TBL-SUB                  PIC S9(4) COMP  VALUE ZERO.
003000     05  PR-TBL-FOUND-SW             PIC X            VALUE 'N'.
003100         88  PR-TBL-FOUND                             VALUE 'Y'.
003200         88  PR-TBL-NOT-FOUND                         VALUE 'N'.
003300*
003400 01  PRICE-TABLE.
003500     05  PR-TBL-ENTRY OCCURS 3000 TIMES.
003600         10  PR-TBL-TICKER-ID        PIC X(20).
003700         10  PR-TBL-CURRENT-PRICE    PIC S9(9)V99.
003800*        PF-297 - WHOLE-DOLLAR / CENTS BREAKOUT, SAME REASON AS
003900*        THE PORTFOLIO TABLE'S AVERAGE-PRICE REDEFINES.
004000         10  PR-TBL-PRICE-ALT REDEFINES PR-TBL-CURRENT-PRICE.
004100             15  PR-TBL-PRICE-WHOLE     PIC S9(9).
004200             15  PR-TBL-PRICE-CENTS     PIC 99.
