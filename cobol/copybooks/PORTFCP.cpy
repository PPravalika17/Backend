000100*****************************************************************
000200*
000300*    COPYBOOK    PORTFCP
000400*    SUNBELT SECURITIES CORP - DATA PROCESSING DIVISION
000500*
000600*    PORTFOLIO MASTER FILE RECORD LAYOUT.  ONE OCCURRENCE OF
000700*    THIS RECORD EXISTS PER TICKER SYMBOL CURRENTLY HELD IN A
000800*    CUSTOMER PORTFOLIO.  RECORD IS 130 BYTES, FIXED, AND IS
000900*    CARRIED FORWARD FROM RUN TO RUN BY TRDEXEC, PFCSVIMP AND
001000*    BRKIMPRT.  PFRPTGEN READS THE FILE READ-ONLY FOR REPORTING.
001100*
001200*    MONEY FIELDS ARE ZONED DECIMAL (NOT COMP-3) - THIS SHOP
001300*    HAS NEVER PACKED DOLLAR FIELDS ON THE BROKERAGE SYSTEMS,
001400*    SO WE FOLLOW SUIT HERE FOR CONSISTENCY WITH THE OLDER
001500*    LEDGER FEEDS.  AVERAGE-PRICE DIVISIONS ARE ALWAYS ROUNDED
001600*    HALF-UP TO 2 DECIMALS - SEE THE ROUNDED CLAUSE IN THE
001700*    CALLING PROGRAM, NOT IN THIS COPYBOOK.
001800*
001900*-----------------------------------------------------------------
002000*    CHANGE LOG
002100*-----------------------------------------------------------------
002200*    03/14/88  JAH  ORIGINAL LAYOUT FOR PORTFOLIO CONVERSION
002300*                   PROJECT PF-114.
002400*    11/02/90  RMP  WIDENED PF-COMPANY-NAME FROM 20 TO 30 CHARS
002500*                   PER PF-201 (LONGER OTC NAMES TRUNCATING).
002600*    06/22/93  KDM  ADDED PF-CREATED-AT SO WE CAN AGE OUT STALE
002700*                   POSITIONS ON THE QUARTERLY PURGE (PF-244).
002800*    09/09/98  TCS  Y2K REMEDIATION - TIMESTAMPS RE-CAST AS
002900*                   4-DIGIT YEAR (WAS 2-DIGIT).  PF-Y2K-01.
003000*    04/17/01  DJP  ADDED REDEFINES BELOW FOR THE NUMERIC BREAK-
003100*                   OUT USED BY THE NEW REPORT WRITER.  PF-311.
003200*    08/10/03  RMP  BOTH REDEFINES BELOW WERE MIS-KEYED AT THE
003300*                   01 LEVEL AND WOULD NOT COMPILE - LEVEL NUMBER
003400*                   OF A REDEFINES MUST MATCH THE ITEM IT
003500*                   REDEFINES.  RECAST AT 05 TO MATCH.  PF-333.
003600*-----------------------------------------------------------------
003700 01  PORTFOLIO-REC.
003800     05  PF-TICKER-ID                PIC X(20).
003900     05  PF-COMPANY-NAME             PIC X(30).
004000     05  PF-TOTAL-QUANTITY           PIC S9(9).
004100     05  PF-AVERAGE-PRICE            PIC S9(9)V99.
004200     05  PF-CURRENT-VALUE            PIC S9(11)V99.
004300     05  PF-LAST-UPDATED             PIC X(19).
004400     05  PF-CREATED-AT               PIC X(19).
004500     05  FILLER                      PIC X(09).
004600*
004700*    PF-311 - NUMERIC BREAKOUT OF THE LAST-UPDATED STAMP, LAID
004800*    OVER THE SAME BYTES, SO THE REPORT WRITER CAN AGE A
004900*    POSITION WITHOUT RE-PARSING THE TEXT FORM EVERY TIME.
005000*
005100     05  PF-LAST-UPDATED-NUM REDEFINES PF-LAST-UPDATED.
005200     05  PF-LU-YEAR                  PIC 9(04).
005300     05  FILLER                      PIC X(01).
005400     05  PF-LU-MONTH                 PIC 9(02).
005500     05  FILLER                      PIC X(01).
005600     05  PF-LU-DAY                   PIC 9(02).
005700     05  FILLER                      PIC X(01).
005800     05  PF-LU-HOUR                  PIC 9(02).
005900     05  FILLER                      PIC X(01).
006000     05  PF-LU-MINUTE                PIC 9(02).
006100     05  FILLER                      PIC X(01).
006200     05  PF-LU-SECOND                PIC 9(02).
006300*
006400*    SAME BREAKOUT OVER THE CREATED-AT STAMP - KDM, PF-244.
006500*
006600     05  PF-CREATED-AT-NUM REDEFINES PF-CREATED-AT.
006700     05  PF-CA-YEAR                  PIC 9(04).
006800     05  FILLER                      PIC X(01).
006900     05  PF-CA-MONTH                 PIC 9(02).
007000     05  FILLER                      PIC X(01).
007100     05  PF-CA-DAY                   PIC 9(02).
007200     05  FILLER                      PIC X(01).
007300     05  PF-CA-HOUR                  PIC 9(02).
007400     05  FILLER                      PIC X(01).
007500     05  PF-CA-MINUTE                PIC 9(02).
007600     05  FILLER                      PIC X(01).
007700     05  PF-CA-SECOND                PIC 9(02).
