000100*****************************************************************
000200* Author: R. PALLADINO
000300* Date: 11/02/90
000400* Purpose: LOADS TRADE CONFIRMATIONS WIRED IN FROM AN OUTSIDE
000500*        : BROKER (A CSV FILE, HEADER ROW FIRST) AND MERGES THEM
000600*        : STRAIGHT INTO THE PORTFOLIO MASTER.  A CONFIRMATION
000700*        : ALWAYS ADDS TO THE HELD POSITION AND ADOPTS THE
000800*        : BROKER'S OWN PRICE - THE CLEARING HOUSE HAS ALREADY
000900*        : NETTED THE FILLS, SO THERE IS NO BUY/SELL SIDE AND NO
001000*        : WEIGHTED-AVERAGE RECOMPUTE TO DO HERE.
001100* Tectonics: COBC
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400*-----------------------*
001500 PROGRAM-ID.    BRKIMPRT.
001600 AUTHOR.        R. PALLADINO.
001700 INSTALLATION.  SUNBELT SECURITIES CORP - DATA PROCESSING.
001800 DATE-WRITTEN.  11/02/90.
001900 DATE-COMPILED.
002000 SECURITY.      SUNBELT SECURITIES CORP - INTERNAL USE ONLY.
002100*
002200*-----------------------------------------------------------------
002300*    CHANGE LOG
002400*-----------------------------------------------------------------
002500*    11/02/90  RMP  ORIGINAL PROGRAM.  FIRST BROKER TO WIRE US
002600*                   CONFIRMATIONS WAS DELMARVA CLEARING.  TE-055.
002700*    06/22/93  KDM  QUANTITY NOW ADDS TO THE EXISTING POSITION ON
002800*                   A CONFIRMATION INSTEAD OF REPLACING IT - THE
002900*                   AVERAGE PRICE STILL COMES STRAIGHT OFF THE
003000*                   CLEARING HOUSE FEED.  PF-244.
003100*    09/09/98  TCS  Y2K SWEEP - NO DATE FIELDS IN THIS FEED, SO
003200*                   NOTHING TO CONVERT, BUT PROGRAM REVIEWED AND
003300*                   SIGNED OFF PER THE PROJECT CHECKLIST.  TE-118.
003400*    04/17/01  DJP  DROPPED THE TRADE-TYPE AND TRADE-DATE COLUMNS
003500*                   DELMARVA NEVER ACTUALLY SENDS - THEIR FEED IS
003600*                   FOUR FIELDS (TICKER, COMPANY, QUANTITY, PRICE)
003700*                   AND ALWAYS A NET ADD.  CONFIRMATIONS NO LONGER
003800*                   GO TO THE TRADE JOURNAL - THAT FILE IS FOR
003900*                   ORDERS TRDEXEC PROCESSES, NOT WIRE FEEDS.
004000*                   PF-311.
004100*    03/11/03  RMP  MOVED THE CONFIRMATION COUNTERS, THE VALIDITY
004200*                   SWITCH AND THE SPLIT/LOOKUP WORK FIELDS OFF
004300*                   OF THE ARTIFICIAL 01 GROUPS AND ONTO 77-LEVEL
004400*                   ITEMS, AND STOPPED PACKING THE COUNTERS -
004500*                   THIS SHOP HAS NEVER PACKED A RUN COUNTER.
004600*                   PF-306.
004700*    08/10/03  RMP  SEVERAL LINES RAN PAST COLUMN 72 AND WOULD NOT
004800*                   COMPILE - WRAPPED THE MOVE/PERFORM/DISPLAY
004900*                   STATEMENTS ONTO A CONTINUING LINE.  PF-333.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200*-----------------------*
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  SUNBELT-3090.
005500 OBJECT-COMPUTER.  SUNBELT-3090.
005600 SPECIAL-NAMES.
005700     UPSI-0 ON DEBUG-TRACE-ON
005800            OFF DEBUG-TRACE-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT PORTFOLIO-MASTER-IN ASSIGN TO PORTFIN
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-PFIN-STATUS.
006500*
006600     SELECT BROKER-CSV-FILE ASSIGN TO BRKCSVIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-BRK-STATUS.
006900*
007000     SELECT PORTFOLIO-MASTER-OUT ASSIGN TO PORTFOUT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-PFOUT-STATUS.
007300*
007400 DATA DIVISION.
007500*-----------------------*
007600 FILE SECTION.
007700*
007800 FD  PORTFOLIO-MASTER-IN
007900     RECORDING MODE F
008000     RECORD CONTAINS 130 CHARACTERS.
008100 COPY PORTFCP.
008200*
008300 FD  BROKER-CSV-FILE.
008400 01  BRK-FILE-LINE                   PIC X(80).
008500*
008600 FD  PORTFOLIO-MASTER-OUT
008700     RECORDING MODE F
008800     RECORD CONTAINS 130 CHARACTERS.
008900 01  PORTFOLIO-OUT-REC               PIC X(130).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300 01  WS-FILE-STATUSES.
009400     05  WS-PFIN-STATUS              PIC X(02) VALUE SPACES.
009500     05  WS-BRK-STATUS               PIC X(02) VALUE SPACES.
009600     05  WS-PFOUT-STATUS             PIC X(02) VALUE SPACES.
009700*
009800 01  WS-SWITCHES.
009900     05  WS-PFIN-EOF-SW              PIC X     VALUE 'N'.
010000         88  WS-PFIN-EOF                       VALUE 'Y'.
010100     05  WS-BRK-EOF-SW               PIC X     VALUE 'N'.
010200         88  WS-BRK-EOF                        VALUE 'Y'.
010300*
010400 01  SYSTEM-DATE-AND-TIME.
010500     05  CURRENT-DATE.
010600         10  CURRENT-YEAR             PIC 9(04).
010700         10  CURRENT-MONTH            PIC 9(02).
010800         10  CURRENT-DAY              PIC 9(02).
010900     05  CURRENT-TIME.
011000         10  CURRENT-HOUR             PIC 9(02).
011100         10  CURRENT-MINUTE           PIC 9(02).
011200         10  CURRENT-SECOND           PIC 9(02).
011300         10  CURRENT-HNDSEC           PIC 9(02).
011400*
011500 01  WS-RUN-TIMESTAMP                PIC X(19).
011600*
011700*    TE-118 - THE RUN-TIMESTAMP REDEFINES BELOW LET US BUILD THE
011800*    STAMP ONE PUNCTUATION CHARACTER AT A TIME WITHOUT A STRING
011900*    STATEMENT FOR EVERY CONFIRMATION LINE.
012000*
012100 01  WS-RUN-TIMESTAMP-NUM REDEFINES WS-RUN-TIMESTAMP.
012200     05  WS-RT-YEAR                  PIC 9(04).
012300     05  WS-RT-DASH1                 PIC X(01).
012400     05  WS-RT-MONTH                 PIC 9(02).
012500     05  WS-RT-DASH2                 PIC X(01).
012600     05  WS-RT-DAY                   PIC 9(02).
012700     05  WS-RT-DASH3                 PIC X(01).
012800     05  WS-RT-HOUR                  PIC 9(02).
012900     05  WS-RT-DOT1                  PIC X(01).
013000     05  WS-RT-MINUTE                PIC 9(02).
013100     05  WS-RT-DOT2                  PIC X(01).
013200     05  WS-RT-SECOND                PIC 9(02).
013300*
013400 COPY PFTBLCP.
013500*
013600*    ONE BROKER CONFIRMATION LINE: TICKER, COMPANY, QUANTITY,
013700*    PRICE - NO TRADE TYPE AND NO DATE COLUMN.  PF-311.
013800*
013900 01  WS-BRK-FIELDS.
014000     05  WS-BRK-TICKER-ID            PIC X(20).
014100     05  WS-BRK-COMPANY-NAME         PIC X(30).
014200     05  WS-BRK-QUANTITY-X           PIC X(12).
014300     05  WS-BRK-PRICE-X              PIC X(12).
014400*
014500 01  WS-BRK-NUMERICS.
014600     05  WS-BRK-QUANTITY             PIC S9(9)     VALUE ZERO.
014700     05  WS-BRK-PRICE                PIC S9(9)V99  VALUE ZERO.
014800*
014900*    FREE-STANDING SCALARS BELOW ARE CARRIED AT THE 77 LEVEL,
015000*    NOT UNDER AN ARTIFICIAL 01 - THE WAY THIS SHOP HAS ALWAYS
015100*    CARRIED A STANDALONE COUNTER, SWITCH, OR POINTER.  PF-306.
015200*
015300 77  WS-SPLIT-LINE                   PIC X(80).
015400 77  WS-SPLIT-PTR                    PIC S9(4) COMP VALUE 1.
015500 77  WS-LOOKUP-TICKER                PIC X(20).
015600*
015700 77  WS-CONF-VALID-SW                PIC X     VALUE 'Y'.
015800     88  WS-CONF-VALID                         VALUE 'Y'.
015900     88  WS-CONF-INVALID                       VALUE 'N'.
016000*
016100 77  WS-NEW-QUANTITY                 PIC S9(9)     VALUE ZERO.
016200*
016300*    PF-306 - RUN COUNTERS ARE PLAIN ZONED FIELDS, NOT PACKED -
016400*    THIS SHOP HAS NEVER PACKED A RUN COUNTER.
016500*
016600 77  WS-CONFIRMS-READ                PIC S9(9) VALUE ZERO.
016700 77  WS-CONFIRMS-APPLIED             PIC S9(9) VALUE ZERO.
016800 77  WS-CONFIRMS-REJECTED            PIC S9(9) VALUE ZERO.
016900*
017000 PROCEDURE DIVISION.
017100*-----------------------*
017200 000-MAIN.
017300*
017400     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
017500     ACCEPT CURRENT-TIME FROM TIME.
017600     MOVE CURRENT-YEAR   TO WS-RT-YEAR.
017700     MOVE CURRENT-MONTH  TO WS-RT-MONTH.
017800     MOVE CURRENT-DAY    TO WS-RT-DAY.
017900     MOVE CURRENT-HOUR   TO WS-RT-HOUR.
018000     MOVE CURRENT-MINUTE TO WS-RT-MINUTE.
018100     MOVE CURRENT-SECOND TO WS-RT-SECOND.
018200     MOVE '-' TO WS-RT-DASH1 WS-RT-DASH2 WS-RT-DASH3.
018300     MOVE '.' TO WS-RT-DOT1 WS-RT-DOT2.
018400*
018500     DISPLAY '*******************************************'.
018600     DISPLAY 'BRKIMPRT - EXTERNAL BROKER IMPORTER - STARTED'.
018700     DISPLAY '*******************************************'.
018800*
018900     PERFORM 050-OPEN-FILES.
019000     PERFORM 100-LOAD-PORTFOLIO-TABLE
019100         THRU 100-LOAD-PORTFOLIO-TABLE-EXIT.
019200     PERFORM 150-SKIP-BROKER-HEADER
019300         THRU 150-SKIP-BROKER-HEADER-EXIT.
019400     PERFORM 200-PROCESS-BROKER-BODY
019500         THRU 200-PROCESS-BROKER-BODY-EXIT.
019600     PERFORM 700-WRITE-PORTFOLIO-TABLE
019700         THRU 700-WRITE-PORTFOLIO-TABLE-EXIT.
019800     PERFORM 900-CLOSE-FILES.
019900*
020000     DISPLAY '*******************************************'.
020100     DISPLAY 'CONFIRMATIONS READ    : ' WS-CONFIRMS-READ.
020200     DISPLAY 'CONFIRMATIONS APPLIED : ' WS-CONFIRMS-APPLIED.
020300     DISPLAY 'CONFIRMATIONS REJECTED: ' WS-CONFIRMS-REJECTED.
020400     DISPLAY 'BRKIMPRT - NORMAL END OF JOB'.
020500     DISPLAY '*******************************************'.
020600     STOP RUN.
020700*
020800 050-OPEN-FILES.
020900     OPEN INPUT  PORTFOLIO-MASTER-IN.
021000     OPEN INPUT  BROKER-CSV-FILE.
021100     OPEN OUTPUT PORTFOLIO-MASTER-OUT.
021200     IF WS-PFIN-STATUS NOT = '00' AND WS-PFIN-STATUS NOT = '05'
021300         DISPLAY 'BRKIMPRT - PORTFOLIO OPEN ERROR, STATUS = '
021400             WS-PFIN-STATUS
021500         MOVE 16 TO RETURN-CODE
021600         STOP RUN
021700     END-IF.
021800     IF WS-BRK-STATUS NOT = '00'
021900         DISPLAY 'BRKIMPRT - BROKER CSV OPEN ERROR, STATUS = '
022000             WS-BRK-STATUS
022100         MOVE 16 TO RETURN-CODE
022200         STOP RUN
022300     END-IF.
022400*
022500 100-LOAD-PORTFOLIO-TABLE.
022600     MOVE ZERO TO PF-TBL-ENTRY-COUNT.
022700     PERFORM 110-READ-PORTFOLIO-IN
022800         THRU 110-READ-PORTFOLIO-IN-EXIT.
022900     PERFORM 120-ADD-PORTFOLIO-ENTRY
023000         THRU 120-ADD-PORTFOLIO-ENTRY-EXIT
023100         UNTIL WS-PFIN-EOF
023200            OR PF-TBL-ENTRY-COUNT NOT < PF-TBL-MAX-ENTRIES.
023300 100-LOAD-PORTFOLIO-TABLE-EXIT.
023400     EXIT.
023500*
023600 110-READ-PORTFOLIO-IN.
023700     READ PORTFOLIO-MASTER-IN
023800         AT END SET WS-PFIN-EOF TO TRUE.
023900 110-READ-PORTFOLIO-IN-EXIT.
024000     EXIT.
024100*
024200 120-ADD-PORTFOLIO-ENTRY.
024300     ADD 1 TO PF-TBL-ENTRY-COUNT.
024400     MOVE PF-TICKER-ID TO PF-TBL-TICKER-ID(PF-TBL-ENTRY-COUNT).
024500     MOVE PF-COMPANY-NAME
024600        TO PF-TBL-COMPANY-NAME(PF-TBL-ENTRY-COUNT).
024700     MOVE PF-TOTAL-QUANTITY
024800        TO PF-TBL-QUANTITY(PF-TBL-ENTRY-COUNT).
024900     MOVE PF-AVERAGE-PRICE
025000        TO PF-TBL-AVG-PRICE(PF-TBL-ENTRY-COUNT).
025100     MOVE PF-CURRENT-VALUE
025200        TO PF-TBL-CURRENT-VALUE(PF-TBL-ENTRY-COUNT).
025300     MOVE PF-LAST-UPDATED
025400        TO PF-TBL-LAST-UPDATED(PF-TBL-ENTRY-COUNT).
025500     MOVE PF-CREATED-AT TO PF-TBL-CREATED-AT(PF-TBL-ENTRY-COUNT).
025600     SET PF-TBL-ACTIVE(PF-TBL-ENTRY-COUNT) TO TRUE.
025700     PERFORM 110-READ-PORTFOLIO-IN
025800        THRU 110-READ-PORTFOLIO-IN-EXIT.
025900 120-ADD-PORTFOLIO-ENTRY-EXIT.
026000     EXIT.
026100*
026200 150-SKIP-BROKER-HEADER.
026300     READ BROKER-CSV-FILE
026400         AT END SET WS-BRK-EOF TO TRUE.
026500 150-SKIP-BROKER-HEADER-EXIT.
026600     EXIT.
026700*
026800 200-PROCESS-BROKER-BODY.
026900     PERFORM 205-READ-BROKER-ROW THRU 205-READ-BROKER-ROW-EXIT.
027000     PERFORM 210-PROCESS-ONE-CONFIRM
027100        THRU 210-PROCESS-ONE-CONFIRM-EXIT
027200         UNTIL WS-BRK-EOF.
027300 200-PROCESS-BROKER-BODY-EXIT.
027400     EXIT.
027500*
027600 205-READ-BROKER-ROW.
027700     READ BROKER-CSV-FILE
027800         AT END SET WS-BRK-EOF TO TRUE.
027900 205-READ-BROKER-ROW-EXIT.
028000     EXIT.
028100*
028200 210-PROCESS-ONE-CONFIRM.
028300     ADD 1 TO WS-CONFIRMS-READ.
028400     PERFORM 220-PARSE-BROKER-LINE
028500        THRU 220-PARSE-BROKER-LINE-EXIT.
028600     PERFORM 225-VALIDATE-BROKER-ROW
028700         THRU 225-VALIDATE-BROKER-ROW-EXIT.
028800     IF WS-CONF-INVALID
028900         ADD 1 TO WS-CONFIRMS-REJECTED
029000     ELSE
029100         PERFORM 230-MERGE-BROKER-ROW
029200        THRU 230-MERGE-BROKER-ROW-EXIT
029300         ADD 1 TO WS-CONFIRMS-APPLIED
029400     END-IF.
029500     PERFORM 205-READ-BROKER-ROW THRU 205-READ-BROKER-ROW-EXIT.
029600 210-PROCESS-ONE-CONFIRM-EXIT.
029700     EXIT.
029800*
029900 220-PARSE-BROKER-LINE.
030000     MOVE SPACES TO WS-BRK-FIELDS.
030100     MOVE BRK-FILE-LINE TO WS-SPLIT-LINE.
030200     MOVE 1 TO WS-SPLIT-PTR.
030300     UNSTRING WS-SPLIT-LINE DELIMITED BY ','
030400         INTO WS-BRK-TICKER-ID
030500              WS-BRK-COMPANY-NAME
030600              WS-BRK-QUANTITY-X
030700              WS-BRK-PRICE-X
030800         WITH POINTER WS-SPLIT-PTR
030900     END-UNSTRING.
031000     MOVE ZERO TO WS-BRK-QUANTITY WS-BRK-PRICE.
031100     IF WS-BRK-QUANTITY-X IS NUMERIC
031200         MOVE WS-BRK-QUANTITY-X TO WS-BRK-QUANTITY
031300     END-IF.
031400     IF WS-BRK-PRICE-X IS NUMERIC
031500         MOVE WS-BRK-PRICE-X TO WS-BRK-PRICE
031600     END-IF.
031700 220-PARSE-BROKER-LINE-EXIT.
031800     EXIT.
031900*
032000 225-VALIDATE-BROKER-ROW.
032100     SET WS-CONF-VALID TO TRUE.
032200     IF WS-BRK-TICKER-ID = SPACES
032300         SET WS-CONF-INVALID TO TRUE
032400     ELSE IF WS-BRK-QUANTITY NOT > ZERO
032500         SET WS-CONF-INVALID TO TRUE
032600     ELSE IF WS-BRK-PRICE NOT > ZERO
032700         SET WS-CONF-INVALID TO TRUE
032800     END-IF.
032900 225-VALIDATE-BROKER-ROW-EXIT.
033000     EXIT.
033100*
033200 230-MERGE-BROKER-ROW.
033300     MOVE WS-BRK-TICKER-ID TO WS-LOOKUP-TICKER.
033400     PERFORM 150-FIND-TICKER THRU 150-FIND-TICKER-EXIT.
033500     IF PF-TBL-FOUND
033600*            PF-311 - BROKER PRICE TRUSTED AS THE NEW AVERAGE
033700*            COST; THE CLEARING HOUSE HAS ALREADY
033800*            NETTED THE FILLS FOR US, SO NO WEIGHTED-AVERAGE
033900*            RECOMPUTE IS DONE ON A BROKER CONFIRMATION.
034000         COMPUTE WS-NEW-QUANTITY =
034100             PF-TBL-QUANTITY(PF-TBL-FOUND-SUB) + WS-BRK-QUANTITY
034200         MOVE WS-NEW-QUANTITY TO PF-TBL-QUANTITY(PF-TBL-FOUND-SUB)
034300         MOVE WS-BRK-PRICE TO PF-TBL-AVG-PRICE(PF-TBL-FOUND-SUB)
034400         COMPUTE PF-TBL-CURRENT-VALUE(PF-TBL-FOUND-SUB) =
034500             WS-NEW-QUANTITY * WS-BRK-PRICE
034600         MOVE WS-RUN-TIMESTAMP
034700             TO PF-TBL-LAST-UPDATED(PF-TBL-FOUND-SUB)
034800     ELSE
034900         ADD 1 TO PF-TBL-ENTRY-COUNT
035000         MOVE WS-BRK-TICKER-ID
035100             TO PF-TBL-TICKER-ID(PF-TBL-ENTRY-COUNT)
035200         MOVE WS-BRK-COMPANY-NAME
035300             TO PF-TBL-COMPANY-NAME(PF-TBL-ENTRY-COUNT)
035400         MOVE WS-BRK-QUANTITY
035500             TO PF-TBL-QUANTITY(PF-TBL-ENTRY-COUNT)
035600         MOVE WS-BRK-PRICE
035700             TO PF-TBL-AVG-PRICE(PF-TBL-ENTRY-COUNT)
035800         COMPUTE PF-TBL-CURRENT-VALUE(PF-TBL-ENTRY-COUNT) =
035900             WS-BRK-QUANTITY * WS-BRK-PRICE
036000         MOVE WS-RUN-TIMESTAMP
036100             TO PF-TBL-LAST-UPDATED(PF-TBL-ENTRY-COUNT)
036200         MOVE WS-RUN-TIMESTAMP
036300             TO PF-TBL-CREATED-AT(PF-TBL-ENTRY-COUNT)
036400         SET PF-TBL-ACTIVE(PF-TBL-ENTRY-COUNT) TO TRUE
036500     END-IF.
036600 230-MERGE-BROKER-ROW-EXIT.
036700     EXIT.
036800*
036900 150-FIND-TICKER.
037000     MOVE 'N' TO PF-TBL-FOUND-SW.
037100     MOVE ZERO TO PF-TBL-FOUND-SUB.
037200     MOVE ZERO TO PF-TBL-SUB.
037300     PERFORM 155-FIND-TICKER-STEP THRU 155-FIND-TICKER-STEP-EXIT
037400         UNTIL PF-TBL-FOUND
037500            OR PF-TBL-SUB NOT < PF-TBL-ENTRY-COUNT.
037600 150-FIND-TICKER-EXIT.
037700     EXIT.
037800*
037900 155-FIND-TICKER-STEP.
038000     ADD 1 TO PF-TBL-SUB.
038100     IF PF-TBL-TICKER-ID(PF-TBL-SUB) = WS-LOOKUP-TICKER
038200        AND PF-TBL-ACTIVE(PF-TBL-SUB)
038300         SET PF-TBL-FOUND TO TRUE
038400         MOVE PF-TBL-SUB TO PF-TBL-FOUND-SUB
038500     END-IF.
038600 155-FIND-TICKER-STEP-EXIT.
038700     EXIT.
038800*
038900 700-WRITE-PORTFOLIO-TABLE.
039000     MOVE ZERO TO PF-TBL-SUB.
039100     PERFORM 710-WRITE-ONE-ENTRY THRU 710-WRITE-ONE-ENTRY-EXIT
039200         VARYING PF-TBL-SUB FROM 1 BY 1
039300         UNTIL PF-TBL-SUB > PF-TBL-ENTRY-COUNT.
039400 700-WRITE-PORTFOLIO-TABLE-EXIT.
039500     EXIT.
039600*
039700 710-WRITE-ONE-ENTRY.
039800     IF PF-TBL-ACTIVE(PF-TBL-SUB)
039900         MOVE PF-TBL-TICKER-ID(PF-TBL-SUB)     TO PF-TICKER-ID
040000         MOVE PF-TBL-COMPANY-NAME(PF-TBL-SUB)  TO PF-COMPANY-NAME
040100         MOVE PF-TBL-QUANTITY(PF-TBL-SUB) TO PF-TOTAL-QUANTITY
040200         MOVE PF-TBL-AVG-PRICE(PF-TBL-SUB)     TO PF-AVERAGE-PRICE
040300         MOVE PF-TBL-CURRENT-VALUE(PF-TBL-SUB) TO PF-CURRENT-VALUE
040400         MOVE PF-TBL-LAST-UPDATED(PF-TBL-SUB)  TO PF-LAST-UPDATED
040500         MOVE PF-TBL-CREATED-AT(PF-TBL-SUB)    TO PF-CREATED-AT
040600         WRITE PORTFOLIO-OUT-REC FROM PORTFOLIO-REC
040700     END-IF.
040800 710-WRITE-ONE-ENTRY-EXIT.
040900     EXIT.
041000*
041100 900-CLOSE-FILES.
041200     CLOSE PORTFOLIO-MASTER-IN.
041300     CLOSE BROKER-CSV-FILE.
041400     CLOSE PORTFOLIO-MASTER-OUT.
